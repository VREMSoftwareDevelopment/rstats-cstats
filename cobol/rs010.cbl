000100*****************************************************************
000200*                                                                *
000300*        RSTATS Decoder - Report and History Export            *
000400*           Tomato Firmware Bandwidth Usage File                *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.    RS010.
001200 AUTHOR.        V B COEN.
001300 INSTALLATION.  APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.  29/10/1987.
001500 DATE-COMPILED.
001600 SECURITY.      COPYRIGHT (C) 1987-2026, VINCENT BRYAN COEN.
001700*               DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001800*               SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.   READS THE FIXED-FORMAT RSTATS FILE WRITTEN BY THE
002100*               ROUTER FIRMWARE.  RUN WITH UPSI-0 OFF IT PRINTS A
002200*               PLAIN REPORT; RUN WITH UPSI-0 ON IT DECODES THE
002300*               FILE AND MERGES IT INTO THE LONG-TERM HISTORY
002400*               EXPORT, BACKING UP BOTH FILES FIRST.
002500*    CALLED MODULES.
002600*               RS920 - DATE STAMP DECODER.
002700*    FILES USED.
002800*               RSTATFL  - RSTATS INPUT (FIXED, 2112 BYTES).
002900*               HISTIN2  - PREVIOUS HISTORY EXPORT (INPUT).
003000*               HISTOUT2 - NEW HISTORY EXPORT (OUTPUT).
003100*               RSRPTFL  - PRINT REPORT (OUTPUT).
003200*    RETURN CODES.
003300*               0 - NORMAL.
003400*               2 - FILE LENGTH OR VERSION MISMATCH.
003500*               3 - DECODE RAN PAST THE END OF THE BUFFER.
003600*
003700*****************************************************************
003800* CHANGE LOG
003900*****************************************************************
004000* 29/10/1987 VBC      - WRITTEN - REPORT MODE ONLY.
004100* 03/02/1989 VBC      - ADDED EXPORT MODE AND HISTORY MERGE.
004200* 22/06/1992 PJT      - BACKUP OF PREVIOUS EXPORT ADDED BEFORE
004300*                        OVERWRITE, AFTER THE HISTIN2.BAK INCIDENT.
004400* 11/01/1995 VBC      - DAILY TABLE WIDENED, SHOP MOVED TO 1000
004500*                        RETAINED DAYS PER UNIT.
004600* 08/09/1998 KMR       REQ 2201 - Y2K REVIEW - ENTRY DATE HELD AS
004700*                       CCYY-MM-DD THROUGHOUT, NO WINDOWING USED.
004800* 21/01/1999 KMR       REQ 2201 - Y2K SIGN-OFF RECORDED.
004900* 17/03/2026 VBC      - REBUILT FOR THE RSTATS/CSTATS REPORTING
005000*                        SUITE - RECORD LAYOUT, BATCH FLOW AND
005100*                        MERGE RULES ALL CHANGED FROM EARLIER.
005200*
005300 ENVIRONMENT DIVISION.
005400*================================
005500*
005600 CONFIGURATION SECTION.
005700*
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 ON STATUS IS WS-EXPORT-REQUESTED
006100            OFF STATUS IS WS-REPORT-ONLY-RUN.
006200*
006300 INPUT-OUTPUT SECTION.
006400*
006500 FILE-CONTROL.
006600     COPY "selrstat.cob".
006700     COPY "selhistn.cob".
006800     COPY "selhisto.cob".
006900     COPY "selrsrpt.cob".
007000*
007100 DATA DIVISION.
007200*================================
007300*
007400 FILE SECTION.
007500*
007600     COPY "fdrstat.cob".
007700     COPY "fdhistn.cob".
007800     COPY "fdhisto.cob".
007900     COPY "fdrsrpt.cob".
008000*
008100 WORKING-STORAGE SECTION.
008200*
008300 77  WS-RETURN-CODE              PIC 9        COMP  VALUE ZERO.
008400 77  WS-RS-BYTE-CURSOR           PIC 9(05)    COMP  VALUE ZERO.
008500 77  WS-NEW-DAILY-COUNT          PIC 9(04)    COMP  VALUE ZERO.
008600 77  WS-NEW-MONTHLY-COUNT        PIC 9(04)    COMP  VALUE ZERO.
008700 77  WS-SORT-LIMIT               PIC 9(04)    COMP  VALUE ZERO.
008800 77  WS-SORT-I                   PIC 9(04)    COMP  VALUE ZERO.
008900 77  WS-SORT-J                   PIC 9(04)    COMP  VALUE ZERO.
009000 77  WS-TEMP                     PIC 9(04)    COMP  VALUE ZERO.
009100 77  WS-LEAP-REM                 PIC 9(02)    COMP  VALUE ZERO.
009200 77  WS-LEAP-REM2                PIC 9(02)    COMP  VALUE ZERO.
009300 77  WS-LEAP-REM3                PIC 9(02)    COMP  VALUE ZERO.
009400 77  WS-OLD-FILE-PRESENT-SW      PIC X              VALUE "N".
009500 77  WS-SECOND-READ-SW           PIC X              VALUE "N".
009600*
009700*    FILE STATUS FIELDS - ONE PER SELECT ENTRY ABOVE.
009800 77  RS-File-Status              PIC XX             VALUE "00".
009900 77  RS-Print-Status             PIC XX             VALUE "00".
010000 77  HV2-In-Status                PIC XX            VALUE "00".
010100 77  HV2-Out-Status               PIC XX            VALUE "00".
010200*
010300*    MAXIMUM DAILY ENTRIES KEPT IN HISTORY - THE SHOP RETAINS
010400*        ROUGHLY 3 YEARS OF DAYS PLUS SOME HEADROOM.
010500 77  WS-MAX-DAILY                PIC 9(04)    COMP  VALUE 1000.
010600 77  WS-MAX-MONTHLY              PIC 9(04)    COMP  VALUE 300.
010700*
010800 01  WS-RUN-DATE-YYYYMMDD        PIC 9(08).
010900 01  WS-RUN-DATE-WORK REDEFINES WS-RUN-DATE-YYYYMMDD.
011000     03  WS-RD-CCYY              PIC 9(04).
011100     03  WS-RD-MM                PIC 99.
011200     03  WS-RD-DD                PIC 99.
011300*
011400 01  WS-RUN-TIME-RAW              PIC 9(08).
011500 01  WS-RUN-TIME-WORK REDEFINES WS-RUN-TIME-RAW.
011600     03  WS-RT-HH                PIC 99.
011700     03  WS-RT-MM                PIC 99.
011800     03  WS-RT-SS                PIC 99.
011900     03  WS-RT-CS                PIC 99.
012000*
012100*    CUT-OFF HOUR/MINUTE FOR A "TODAY" OR "YESTERDAY" ERROR
012200*        ANNOTATION - RUN TIME LESS ONE HOUR, WRAPPING AT 00.
012300 77  WS-CUTOFF-HH                PIC 9(02)    COMP  VALUE ZERO.
012400 01  WS-CUTOFF-STRUCT.
012500     03  WS-CO-HH                PIC 99.
012600     03  FILLER                  PIC X        VALUE ":".
012700     03  WS-CO-MM                PIC 99.
012800 01  WS-CUTOFF-HHMM               PIC X(05)   VALUE SPACES.
012900*
013000*    MONTH-LENGTH TABLE - NO FEBRUARY LEAP ADJUSTMENT HELD HERE,
013100*        SEE AA227 FOR THAT.  BUILT AS A LITERAL + REDEFINES, THE
013200*        SAME WAY COMMON-MAPS09 BUILDS ITS CHARACTER TABLE.
013300 01  WS-MONTH-LEN-RAW
013400         PIC 9(24) VALUE "312831303130313130313031".
013500 01  WS-MONTH-LEN-TBL REDEFINES WS-MONTH-LEN-RAW.
013600     03  WS-MONTH-LENGTH          PIC 99  OCCURS 12
013700                                  INDEXED BY WML-IX.
013800*
013900 01  WS-TODAY-STRUCT.
014000     03  WS-TD-YYYY                PIC 9(04).
014100     03  FILLER                    PIC X       VALUE "-".
014200     03  WS-TD-MM                  PIC 99.
014300     03  FILLER                    PIC X       VALUE "-".
014400     03  WS-TD-DD                  PIC 99.
014500 01  WS-TODAY-STRING REDEFINES WS-TODAY-STRUCT PIC X(10).
014600*
014700 01  WS-YESTERDAY-STRUCT.
014800     03  WS-YD-YYYY                PIC 9(04)   COMP.
014900     03  WS-YD-MM                  PIC 99      COMP.
015000     03  WS-YD-DD                  PIC 99      COMP.
015100     03  FILLER                    PIC X(04).
015200 01  WS-YESTERDAY-DISPLAY.
015300     03  WS-YDD-YYYY                PIC 9(04).
015400     03  FILLER                     PIC X      VALUE "-".
015500     03  WS-YDD-MM                  PIC 99.
015600     03  FILLER                     PIC X      VALUE "-".
015700     03  WS-YDD-DD                  PIC 99.
015800 01  WS-YESTERDAY-STRING REDEFINES WS-YESTERDAY-DISPLAY PIC X(10).
015900*
016000*    ONE WORKING ROW, LOADED BEFORE AA220-VALIDATE-ENTRY RUNS AND
016100*        COPIED BACK OUT INTO THE DAILY OR MONTHLY TABLE AFTER.
016200 01  WS-VAL-WORK.
016300     03  WS-VAL-DATE               PIC X(10).
016400     03  WS-VAL-DOWN                PIC S9(18)  COMP.
016500     03  WS-VAL-UP                  PIC S9(18)  COMP.
016600     03  WS-VAL-ERR-DOWN             PIC X.
016700     03  WS-VAL-ERR-UP               PIC X.
016800     03  WS-VAL-COMMENT              PIC X(60).
016900     03  WS-VAL-CUTOFF-DOWN          PIC X(05).
017000     03  WS-VAL-CUTOFF-UP            PIC X(05).
017100     03  WS-VAL-IS-DAILY             PIC X.
017200     03  WS-VAL-ERR-SIDE             PIC X.
017300     03  FILLER                      PIC X(04).
017400*
017500*    NEW ENTRIES DECODED FROM THIS RUN'S RSTATS FILE, THEN
017600*        MERGED AGAINST THE PREVIOUS EXPORT IN AA230.
017700 01  WS-NEW-DAILY-TABLE.
017800     03  WS-NEW-DAILY OCCURS 1 TO 1000 TIMES
017900                 DEPENDING ON WS-NEW-DAILY-COUNT
018000                 INDEXED BY ND-IX ND-IX2.
018100         05  ND-ENTRY-DATE            PIC X(10).
018200         05  ND-DOWN-BYTES            PIC S9(18) COMP.
018300         05  ND-UP-BYTES              PIC S9(18) COMP.
018400         05  ND-ERR-DOWN              PIC X.
018500         05  ND-ERR-UP                PIC X.
018600         05  ND-COMMENT-TEXT          PIC X(60).
018700         05  ND-CUTOFF-DOWN           PIC X(05).
018800         05  ND-CUTOFF-UP             PIC X(05).
018900         05  FILLER                   PIC X(04).
019000*
019100 01  WS-SORT-TEMP-ROW.
019200     03  ST-ENTRY-DATE             PIC X(10).
019300     03  ST-DOWN-BYTES             PIC S9(18) COMP.
019400     03  ST-UP-BYTES               PIC S9(18) COMP.
019500     03  ST-ERR-DOWN               PIC X.
019600     03  ST-ERR-UP                 PIC X.
019700     03  ST-COMMENT-TEXT           PIC X(60).
019800     03  ST-CUTOFF-DOWN            PIC X(05).
019900     03  ST-CUTOFF-UP              PIC X(05).
020000     03  FILLER                    PIC X(04).
020100*
020200 01  WS-NEW-MONTHLY-TABLE.
020300     03  WS-NEW-MONTHLY OCCURS 1 TO 300 TIMES
020400                 DEPENDING ON WS-NEW-MONTHLY-COUNT
020500                 INDEXED BY NM-IX NM-IX2.
020600         05  NM-ENTRY-DATE            PIC X(10).
020700         05  NM-DOWN-BYTES            PIC S9(18) COMP.
020800         05  NM-UP-BYTES              PIC S9(18) COMP.
020900         05  NM-ERR-DOWN              PIC X.
021000         05  NM-ERR-UP                PIC X.
021100         05  NM-COMMENT-TEXT          PIC X(60).
021200         05  NM-CUTOFF-DOWN           PIC X(05).
021300         05  NM-CUTOFF-UP             PIC X(05).
021400         05  FILLER                   PIC X(04).
021500*
021600 01  WS-SORT-TEMP-MROW.
021700     03  STM-ENTRY-DATE            PIC X(10).
021800     03  STM-DOWN-BYTES            PIC S9(18) COMP.
021900     03  STM-UP-BYTES              PIC S9(18) COMP.
022000     03  STM-ERR-DOWN              PIC X.
022100     03  STM-ERR-UP                PIC X.
022200     03  STM-COMMENT-TEXT          PIC X(60).
022300     03  STM-CUTOFF-DOWN           PIC X(05).
022400     03  STM-CUTOFF-UP             PIC X(05).
022500     03  FILLER                    PIC X(04).
022600*
022700*    METADATA STAMP FOR THE NEW HISTORY HEADER - CCYY-MM-DD HH:MM:SS.
022800 01  WS-META-STAMP.
022900     03  WS-MS-DATE                PIC X(10).
023000     03  FILLER                    PIC X       VALUE SPACE.
023100     03  WS-MS-TIME                PIC X(08).
023200 01  WS-META-TIME-STRUCT.
023300     03  WS-MT-HH                  PIC 99.
023400     03  FILLER                    PIC X       VALUE ":".
023500     03  WS-MT-MM                  PIC 99.
023600     03  FILLER                    PIC X       VALUE ":".
023700     03  WS-MT-SS                  PIC 99.
023800*
023900*    ONE REPORT LINE, BUILT BY STRING AND WRITTEN WHOLE.
024000 01  WS-PRINT-LINE                PIC X(132)  VALUE SPACES.
024100 01  WS-EDIT-NUM                  PIC -(17)9.
024200 77  WS-DAILY-POINTER             PIC S9(18)  COMP  VALUE ZERO.
024300 77  WS-MONTHLY-POINTER           PIC S9(18)  COMP  VALUE ZERO.
024400 77  WS-STR-PTR                   PIC 9(04)   COMP  VALUE 1.
024500*
024600*    CALL LINKAGE FOR RS920.
024700     COPY "wsdate.cob".
024800*
024900*    RECORD LAYOUT FOR THE VERSION-2 HISTORY EXPORT FILE, BROUGHT
025000*        IN HERE SO THE SAME LAYOUT CAN BE MOVED INTO THE GENERIC
025100*        FD RECORDS ON EITHER THE READ OR THE WRITE SIDE.
025200     COPY "wshistv2.cob".
025300*
025400*    SHOP-WIDE ERROR-MESSAGE LITERALS, SHARED WITH CS010 AND FU010.
025500     COPY "wserrmsg.cob".
025600*
025700*    OPERATING SYSTEM COMMAND STRING FOR THE BEFORE-OVERWRITE
025800*        BACKUP OF THE HISTORY EXPORT AND OF THE INPUT FILE.
025900 77  WS-SYSTEM-CMD                 PIC X(40)  VALUE SPACES.
026000*
026100 PROCEDURE DIVISION.
026200*================================
026300*
026400 AA000-MAIN SECTION.
026500*    OPEN, CHECK THE FILE, THEN FAN OUT TO REPORT OR EXPORT MODE.
026600     ACCEPT    WS-RUN-DATE-YYYYMMDD   FROM DATE YYYYMMDD.
026700     ACCEPT    WS-RUN-TIME-RAW        FROM TIME.
026800     PERFORM   AA010-OPEN-RSTATS-FILE THRU AA010-EXIT.
026900     PERFORM   AA020-CHECK-VERSION    THRU AA020-EXIT.
027000     IF        WS-EXPORT-REQUESTED
027100               PERFORM AA200-EXPORT-MODE THRU AA200-EXIT
027200     ELSE
027300               PERFORM AA100-REPORT-MODE THRU AA100-EXIT
027400     END-IF.
027500     CLOSE     RS-Input-File.
027600     CLOSE     RS-Print-File.
027700     GOBACK    RETURNING WS-RETURN-CODE.
027800*
027900 AA000-EXIT.
028000     EXIT SECTION.
028100*
028200 AA010-OPEN-RSTATS-FILE.
028300     OPEN      OUTPUT RS-Print-File.
028400     OPEN      INPUT  RS-Input-File.
028500     IF        RS-File-Status NOT = "00"
028600               DISPLAY RS001
028700                        RS-File-Status
028800               MOVE    2 TO WS-RETURN-CODE
028900               CLOSE   RS-Print-File
029000               GOBACK  RETURNING WS-RETURN-CODE
029100     END-IF.
029200     READ      RS-Input-File
029300               AT END
029400                  DISPLAY RS002
029500                  MOVE    2 TO WS-RETURN-CODE
029600                  CLOSE   RS-Input-File
029700                  CLOSE   RS-Print-File
029800                  GOBACK  RETURNING WS-RETURN-CODE
029900     END-READ.
030000     MOVE      "N" TO WS-SECOND-READ-SW.
030100     READ      RS-Input-File
030200               AT END
030300                  CONTINUE
030400               NOT AT END
030500                  MOVE "Y" TO WS-SECOND-READ-SW
030600     END-READ.
030700     IF        WS-SECOND-READ-SW = "Y"
030800               DISPLAY RS003
030900               MOVE    2 TO WS-RETURN-CODE
031000               CLOSE   RS-Input-File
031100               CLOSE   RS-Print-File
031200               GOBACK  RETURNING WS-RETURN-CODE
031300     END-IF.
031400     MOVE      ZERO TO WS-RS-BYTE-CURSOR.
031500*
031600 AA010-EXIT.
031700     EXIT.
031800*
031900 AA020-CHECK-VERSION.
032000     IF        RS-Version-Id NOT = 825250642
032100               DISPLAY RS004
032200                       RS-Version-Id " NOT RECOGNISED"
032300               MOVE    2 TO WS-RETURN-CODE
032400               CLOSE   RS-Input-File
032500               CLOSE   RS-Print-File
032600               GOBACK  RETURNING WS-RETURN-CODE
032700     END-IF.
032800     ADD       8 TO WS-RS-BYTE-CURSOR.
032900*
033000 AA020-EXIT.
033100     EXIT.
033200*
033300*---------------------------------------------------------------*
033400*    REPORT MODE - UPSI-0 OFF - PLAIN PRINT, NO HISTORY TOUCHED.
033500*        LINE TEXT BELOW MUST MATCH THE REPORT LAYOUT EXACTLY -
033600*        A DOWNSTREAM SCRIPT AT THE ISP PARSES THESE REPORTS.
033700*---------------------------------------------------------------*
033800 AA100-REPORT-MODE SECTION.
033900     PERFORM   AA101-WRITE-BANNER      THRU AA101-EXIT.
034000     PERFORM   AA102-WRITE-LITERAL     THRU AA102-EXIT.
034100     MOVE      "---------- Daily ----------" TO WS-VAL-COMMENT.
034200     PERFORM   AA103-WRITE-COMMENT-LINE THRU AA103-EXIT.
034300     MOVE      "Date (yyyy-mm-dd),Down (bytes),Up (bytes)"
034400               TO WS-VAL-COMMENT.
034500     PERFORM   AA103-WRITE-COMMENT-LINE THRU AA103-EXIT.
034600     PERFORM   AA110-PRINT-DAILY-ENTRY THRU AA110-EXIT
034700               VARYING RS-Daily-Ix FROM 1 BY 1
034800               UNTIL RS-Daily-Ix > 62.
034900     MOVE      RS-Daily-Pointer TO WS-DAILY-POINTER.
035000     ADD       8 TO WS-RS-BYTE-CURSOR.
035100     MOVE      SPACES TO WS-PRINT-LINE.
035200     MOVE      WS-DAILY-POINTER TO WS-EDIT-NUM.
035300     STRING    "dailyp: " DELIMITED BY SIZE
035400               WS-EDIT-NUM DELIMITED BY SIZE INTO WS-PRINT-LINE.
035500     WRITE     RS-Print-Record FROM WS-PRINT-LINE.
035600     MOVE      "---------- Monthly ----------" TO WS-VAL-COMMENT.
035700     PERFORM   AA103-WRITE-COMMENT-LINE THRU AA103-EXIT.
035800     MOVE      "Date (yyyy-mm-dd),Down (bytes),Up (bytes)"
035900               TO WS-VAL-COMMENT.
036000     PERFORM   AA103-WRITE-COMMENT-LINE THRU AA103-EXIT.
036100     PERFORM   AA112-PRINT-MONTHLY-ENTRY THRU AA112-EXIT
036200               VARYING RS-Monthly-Ix FROM 1 BY 1
036300               UNTIL RS-Monthly-Ix > 25.
036400     MOVE      RS-Monthly-Pointer TO WS-MONTHLY-POINTER.
036500     ADD       8 TO WS-RS-BYTE-CURSOR.
036600     MOVE      SPACES TO WS-PRINT-LINE.
036700     MOVE      WS-MONTHLY-POINTER TO WS-EDIT-NUM.
036800     STRING    "monthlyp: " DELIMITED BY SIZE
036900               WS-EDIT-NUM DELIMITED BY SIZE INTO WS-PRINT-LINE.
037000     WRITE     RS-Print-Record FROM WS-PRINT-LINE.
037100     PERFORM   AA120-COMPLETION-CHECK  THRU AA120-EXIT.
037200*
037300 AA100-EXIT.
037400     EXIT SECTION.
037500*
037600 AA101-WRITE-BANNER.
037700     MOVE      SPACES TO WS-PRINT-LINE.
037800     STRING    ">>>>>>>>>> Tomato USB RSTATS <<<<<<<<<<"
037900               DELIMITED BY SIZE INTO WS-PRINT-LINE.
038000     WRITE     RS-Print-Record FROM WS-PRINT-LINE.
038100*
038200 AA101-EXIT.
038300     EXIT.
038400*
038500 AA102-WRITE-LITERAL.
038600     MOVE      SPACES TO WS-PRINT-LINE.
038700     STRING    "Supported File Format Version: " DELIMITED BY SIZE
038800               RS-Version-Id                     DELIMITED BY SIZE
038900               INTO WS-PRINT-LINE.
039000     WRITE     RS-Print-Record FROM WS-PRINT-LINE.
039100*
039200 AA102-EXIT.
039300     EXIT.
039400*
039500*    WRITES A LITERAL LINE HELD IN WS-VAL-COMMENT - USED FOR THE
039600*        BLOCK HEADERS AND COLUMN HEADINGS, WHICH CARRY NO FIELDS.
039700 AA103-WRITE-COMMENT-LINE.
039800     MOVE      SPACES TO WS-PRINT-LINE.
039900     STRING    WS-VAL-COMMENT DELIMITED BY SIZE INTO WS-PRINT-LINE.
040000*
040100 AA103-EXIT.
040200     WRITE     RS-Print-Record FROM WS-PRINT-LINE.
040300*
040400*    PRINTS ONE DAILY ENTRY - DATE, DOWN, UP - SKIPPING ENTRIES
040500*        THE ROUTER NEVER FILLED IN (YEAR NOT > 1900).
040600 AA110-PRINT-DAILY-ENTRY.
040700     MOVE      CE-Date-Stamp OF RS-Daily-Entry (RS-Daily-Ix)
040800                    TO DD-Stamp.
040900     CALL      "RS920" USING DD-Linkage.
041000     ADD       24 TO WS-RS-BYTE-CURSOR.
041100     IF        DD-Empty-Flag = "Y"
041200               GO TO AA110-EXIT.
041300     MOVE      DD-Year  TO WS-TD-YYYY.
041400     MOVE      DD-Month TO WS-TD-MM.
041500     MOVE      DD-Day   TO WS-TD-DD.
041600     MOVE      CE-Down-Bytes OF RS-Daily-Entry (RS-Daily-Ix)
041700                    TO WS-VAL-DOWN.
041800     MOVE      CE-Up-Bytes OF RS-Daily-Entry (RS-Daily-Ix)
041900                    TO WS-VAL-UP.
042000     PERFORM   AA115-WRITE-DETAIL-LINE THRU AA115-EXIT.
042100*
042200 AA110-EXIT.
042300     EXIT.
042400*
042500*    PRINTS ONE MONTHLY ENTRY - SAME SHAPE AS A DAILY ENTRY.
042600 AA112-PRINT-MONTHLY-ENTRY.
042700     MOVE      CE-Date-Stamp OF RS-Monthly-Entry (RS-Monthly-Ix)
042800                    TO DD-Stamp.
042900     CALL      "RS920" USING DD-Linkage.
043000     ADD       24 TO WS-RS-BYTE-CURSOR.
043100     IF        DD-Empty-Flag = "Y"
043200               GO TO AA112-EXIT.
043300     MOVE      DD-Year  TO WS-TD-YYYY.
043400     MOVE      DD-Month TO WS-TD-MM.
043500     MOVE      DD-Day   TO WS-TD-DD.
043600     MOVE      CE-Down-Bytes OF RS-Monthly-Entry (RS-Monthly-Ix)
043700                    TO WS-VAL-DOWN.
043800     MOVE      CE-Up-Bytes OF RS-Monthly-Entry (RS-Monthly-Ix)
043900                    TO WS-VAL-UP.
044000     PERFORM   AA115-WRITE-DETAIL-LINE THRU AA115-EXIT.
044100*
044200 AA112-EXIT.
044300     EXIT.
044400*
044500*    COMMON TO AA110 AND AA112 - ONE CSV LINE, DATE,DOWN,UP.
044600 AA115-WRITE-DETAIL-LINE.
044700     MOVE      SPACES TO WS-PRINT-LINE.
044800     MOVE      1 TO WS-STR-PTR.
044900     MOVE      WS-VAL-DOWN TO WS-EDIT-NUM.
045000     STRING    WS-TODAY-STRING DELIMITED BY SIZE
045100               ","             DELIMITED BY SIZE
045200               WS-EDIT-NUM     DELIMITED BY SIZE
045300               ","             DELIMITED BY SIZE
045400               INTO WS-PRINT-LINE WITH POINTER WS-STR-PTR.
045500     MOVE      WS-VAL-UP TO WS-EDIT-NUM.
045600     STRING    WS-EDIT-NUM DELIMITED BY SIZE
045700               INTO WS-PRINT-LINE WITH POINTER WS-STR-PTR.
045800     WRITE     RS-Print-Record FROM WS-PRINT-LINE.
045900*
046000 AA115-EXIT.
046100     EXIT.
046200*
046300 AA120-COMPLETION-CHECK.
046400     MOVE      SPACES TO WS-PRINT-LINE.
046500     IF        WS-RS-BYTE-CURSOR = 2112
046600               STRING "All bytes read" DELIMITED BY SIZE
046700                      INTO WS-PRINT-LINE
046800               WRITE  RS-Print-Record FROM WS-PRINT-LINE
046900     ELSE
047000               STRING ">>> Warning!" DELIMITED BY SIZE
047100                      INTO WS-PRINT-LINE
047200               WRITE  RS-Print-Record FROM WS-PRINT-LINE
047300               MOVE WS-RS-BYTE-CURSOR TO WS-EDIT-NUM
047400               MOVE SPACES TO WS-PRINT-LINE
047500               STRING "Read " DELIMITED BY SIZE
047600                      WS-EDIT-NUM DELIMITED BY SIZE
047700                      " bytes." DELIMITED BY SIZE
047800                      INTO WS-PRINT-LINE
047900               WRITE  RS-Print-Record FROM WS-PRINT-LINE
048000               MOVE SPACES TO WS-PRINT-LINE
048100               STRING "Expected to read 2112 bytes."
048200                      DELIMITED BY SIZE INTO WS-PRINT-LINE
048300               WRITE  RS-Print-Record FROM WS-PRINT-LINE
048400               COMPUTE WS-EDIT-NUM = 2112 - WS-RS-BYTE-CURSOR
048500               MOVE SPACES TO WS-PRINT-LINE
048600               STRING "Left to read " DELIMITED BY SIZE
048700                      WS-EDIT-NUM DELIMITED BY SIZE
048800                      " bytes" DELIMITED BY SIZE
048900                      INTO WS-PRINT-LINE
049000               WRITE  RS-Print-Record FROM WS-PRINT-LINE
049100     END-IF.
049200*
049300 AA120-EXIT.
049400     EXIT.
049500*
049600*---------------------------------------------------------------*
049700*    EXPORT MODE - UPSI-0 ON - DECODE, VALIDATE, MERGE, WRITE,
049800*        BACKUP.
049900*---------------------------------------------------------------*
050000 AA200-EXPORT-MODE SECTION.
050100     PERFORM   AA226-COMPUTE-YESTERDAY THRU AA226-EXIT.
050200     PERFORM   AA210-DECODE-TABLES     THRU AA210-EXIT.
050300     PERFORM   AA230-MERGE-HISTORY     THRU AA230-EXIT.
050400     PERFORM   AA245-SORT-DAILY-TABLE  THRU AA245-EXIT.
050500     PERFORM   AA246-SORT-MONTHLY-TABLE THRU AA246-EXIT.
050600     PERFORM   AA250-BACKUP-OLD-EXPORT THRU AA250-EXIT.
050700     PERFORM   AA240-WRITE-HISTORY     THRU AA240-EXIT.
050800     PERFORM   AA251-BACKUP-INPUT-FILE THRU AA251-EXIT.
050900*
051000 AA200-EXIT.
051100     EXIT SECTION.
051200*
051300 AA210-DECODE-TABLES.
051400     MOVE      ZERO TO WS-NEW-DAILY-COUNT.
051500     PERFORM   AA212-DECODE-DAILY-ENTRY THRU AA212-EXIT
051600               VARYING RS-Daily-Ix FROM 1 BY 1
051700               UNTIL RS-Daily-Ix > 62.
051800     ADD       8 TO WS-RS-BYTE-CURSOR.
051900     MOVE      ZERO TO WS-NEW-MONTHLY-COUNT.
052000     PERFORM   AA214-DECODE-MONTHLY-ENTRY THRU AA214-EXIT
052100               VARYING RS-Monthly-Ix FROM 1 BY 1
052200               UNTIL RS-Monthly-Ix > 25.
052300     ADD       8 TO WS-RS-BYTE-CURSOR.
052400     IF        WS-RS-BYTE-CURSOR > 2112
052500               DISPLAY RS005
052600               MOVE    3 TO WS-RETURN-CODE
052700               CLOSE   RS-Input-File
052800               CLOSE   RS-Print-File
052900               GOBACK  RETURNING WS-RETURN-CODE
053000     END-IF.
053100*
053200 AA210-EXIT.
053300     EXIT.
053400*
053500 AA212-DECODE-DAILY-ENTRY.
053600     MOVE      CE-Date-Stamp OF RS-Daily-Entry (RS-Daily-Ix)
053700                    TO DD-Stamp.
053800     CALL      "RS920" USING DD-Linkage.
053900     ADD       24 TO WS-RS-BYTE-CURSOR.
054000     IF        DD-Empty-Flag = "Y"
054100               GO TO AA212-EXIT.
054200     MOVE      DD-Year  TO WS-TD-YYYY.
054300     MOVE      DD-Month TO WS-TD-MM.
054400     MOVE      DD-Day   TO WS-TD-DD.
054500     MOVE      WS-TODAY-STRING TO WS-VAL-DATE.
054600     MOVE      CE-Down-Bytes OF RS-Daily-Entry (RS-Daily-Ix)
054700                    TO WS-VAL-DOWN.
054800     MOVE      CE-Up-Bytes OF RS-Daily-Entry (RS-Daily-Ix)
054900                    TO WS-VAL-UP.
055000     MOVE      "N" TO WS-VAL-ERR-DOWN WS-VAL-ERR-UP.
055100     MOVE      SPACES TO WS-VAL-COMMENT WS-VAL-CUTOFF-DOWN
055200                          WS-VAL-CUTOFF-UP.
055300     MOVE      "Y" TO WS-VAL-IS-DAILY.
055400     PERFORM   AA220-VALIDATE-ENTRY THRU AA220-EXIT.
055500     IF        WS-NEW-DAILY-COUNT < WS-MAX-DAILY
055600               ADD  1 TO WS-NEW-DAILY-COUNT
055700               SET  ND-Ix TO WS-NEW-DAILY-COUNT
055800               MOVE WS-VAL-DATE        TO ND-Entry-Date (ND-Ix)
055900               MOVE WS-VAL-DOWN        TO ND-Down-Bytes (ND-Ix)
056000               MOVE WS-VAL-UP          TO ND-Up-Bytes   (ND-Ix)
056100               MOVE WS-VAL-ERR-DOWN    TO ND-Err-Down   (ND-Ix)
056200               MOVE WS-VAL-ERR-UP      TO ND-Err-Up     (ND-Ix)
056300               MOVE WS-VAL-COMMENT     TO ND-Comment-Text (ND-Ix)
056400               MOVE WS-VAL-CUTOFF-DOWN TO ND-Cutoff-Down (ND-Ix)
056500               MOVE WS-VAL-CUTOFF-UP   TO ND-Cutoff-Up   (ND-Ix)
056600     ELSE
056700               DISPLAY RS006
056800                       WS-VAL-DATE " DROPPED"
056900     END-IF.
057000*
057100 AA212-EXIT.
057200     EXIT.
057300*
057400 AA214-DECODE-MONTHLY-ENTRY.
057500     MOVE      CE-Date-Stamp OF RS-Monthly-Entry (RS-Monthly-Ix)
057600                    TO DD-Stamp.
057700     CALL      "RS920" USING DD-Linkage.
057800     ADD       24 TO WS-RS-BYTE-CURSOR.
057900     IF        DD-Empty-Flag = "Y"
058000               GO TO AA214-EXIT.
058100     MOVE      DD-Year  TO WS-TD-YYYY.
058200     MOVE      DD-Month TO WS-TD-MM.
058300     MOVE      DD-Day   TO WS-TD-DD.
058400     MOVE      WS-TODAY-STRING TO WS-VAL-DATE.
058500     MOVE      CE-Down-Bytes OF RS-Monthly-Entry (RS-Monthly-Ix)
058600                    TO WS-VAL-DOWN.
058700     MOVE      CE-Up-Bytes OF RS-Monthly-Entry (RS-Monthly-Ix)
058800                    TO WS-VAL-UP.
058900     MOVE      "N" TO WS-VAL-ERR-DOWN WS-VAL-ERR-UP.
059000     MOVE      SPACES TO WS-VAL-COMMENT WS-VAL-CUTOFF-DOWN
059100                          WS-VAL-CUTOFF-UP.
059200     MOVE      "N" TO WS-VAL-IS-DAILY.
059300     PERFORM   AA220-VALIDATE-ENTRY THRU AA220-EXIT.
059400     IF        WS-NEW-MONTHLY-COUNT < WS-MAX-MONTHLY
059500               ADD  1 TO WS-NEW-MONTHLY-COUNT
059600               SET  NM-Ix TO WS-NEW-MONTHLY-COUNT
059700               MOVE WS-VAL-DATE        TO NM-Entry-Date (NM-Ix)
059800               MOVE WS-VAL-DOWN        TO NM-Down-Bytes (NM-Ix)
059900               MOVE WS-VAL-UP          TO NM-Up-Bytes   (NM-Ix)
060000               MOVE WS-VAL-ERR-DOWN    TO NM-Err-Down   (NM-Ix)
060100               MOVE WS-VAL-ERR-UP      TO NM-Err-Up     (NM-Ix)
060200               MOVE WS-VAL-COMMENT     TO NM-Comment-Text (NM-Ix)
060300               MOVE WS-VAL-CUTOFF-DOWN TO NM-Cutoff-Down (NM-Ix)
060400               MOVE WS-VAL-CUTOFF-UP   TO NM-Cutoff-Up   (NM-Ix)
060500     ELSE
060600               DISPLAY RS007
060700                       WS-VAL-DATE " DROPPED"
060800     END-IF.
060900*
061000 AA214-EXIT.
061100     EXIT.
061200*
061300*    THE PETABYTE-OVERFLOW CHECK - OVER 1,125,899,906,842,624 BYTES
061400*        IN EITHER COUNTER IS A BAD READING, NOT REAL TRAFFIC.
061500 AA220-VALIDATE-ENTRY SECTION.
061600     IF        WS-VAL-DOWN > 1125899906842624
061700               MOVE -1 TO WS-VAL-DOWN
061800               MOVE "Y" TO WS-VAL-ERR-DOWN
061900               MOVE "D" TO WS-VAL-ERR-SIDE
062000               PERFORM AA225-NOTE-ERROR THRU AA225-EXIT
062100     END-IF.
062200     IF        WS-VAL-UP > 1125899906842624
062300               MOVE -1 TO WS-VAL-UP
062400               MOVE "Y" TO WS-VAL-ERR-UP
062500               MOVE "U" TO WS-VAL-ERR-SIDE
062600               PERFORM AA225-NOTE-ERROR THRU AA225-EXIT
062700     END-IF.
062800*
062900 AA220-EXIT.
063000     EXIT SECTION.
063100*
063200*    DAILY ENTRIES DATED TODAY OR YESTERDAY GET A CUT-OFF TIME
063300*        NOTED ALONGSIDE THE ERROR - THE MERGE WILL RESTORE AN
063400*        OLDER ENTRY'S VALUE, SO OLDER DATES DO NOT NEED ONE.
063500*        MONTHLY ENTRIES NEVER CARRY A CUT-OFF.
063600 AA225-NOTE-ERROR SECTION.
063700     IF        WS-VAL-COMMENT = SPACES
063800               MOVE "Data error. Values are lower than actual."
063900                    TO WS-VAL-COMMENT
064000     END-IF.
064100     IF        WS-VAL-IS-DAILY = "Y"
064200       AND    (WS-VAL-DATE = WS-TODAY-STRING
064300            OR WS-VAL-DATE = WS-YESTERDAY-STRING)
064400               PERFORM AA228-COMPUTE-CUTOFF-TIME THRU AA228-EXIT
064500               IF WS-VAL-ERR-SIDE = "D"
064600                  MOVE WS-CUTOFF-HHMM TO WS-VAL-CUTOFF-DOWN
064700               ELSE
064800                  MOVE WS-CUTOFF-HHMM TO WS-VAL-CUTOFF-UP
064900               END-IF
065000     END-IF.
065100*
065200 AA225-EXIT.
065300     EXIT SECTION.
065400*
065500*    YESTERDAY'S DATE, COMPUTED BY HAND FROM THE RUN DATE - NO
065600*        INTRINSIC FUNCTION IS USED FOR THIS.
065700 AA226-COMPUTE-YESTERDAY SECTION.
065800     MOVE      WS-RD-CCYY TO WS-TD-YYYY WS-YD-YYYY.
065900     MOVE      WS-RD-MM   TO WS-TD-MM   WS-YD-MM.
066000     MOVE      WS-RD-DD   TO WS-TD-DD   WS-YD-DD.
066100     SUBTRACT  1 FROM WS-YD-DD.
066200     IF        WS-YD-DD = 0
066300               SUBTRACT 1 FROM WS-YD-MM
066400               IF WS-YD-MM = 0
066500                  MOVE 12 TO WS-YD-MM
066600                  SUBTRACT 1 FROM WS-YD-YYYY
066700               END-IF
066800               SET  WML-Ix TO WS-YD-MM
066900               MOVE WS-MONTH-LENGTH (WML-Ix) TO WS-YD-DD
067000               IF WS-YD-MM = 2
067100                  PERFORM AA227-CHECK-LEAP-YEAR THRU AA227-EXIT
067200               END-IF
067300     END-IF.
067400     MOVE      WS-YD-YYYY TO WS-YDD-YYYY.
067500     MOVE      WS-YD-MM   TO WS-YDD-MM.
067600     MOVE      WS-YD-DD   TO WS-YDD-DD.
067700*
067800 AA226-EXIT.
067900     EXIT SECTION.
068000*
068100 AA227-CHECK-LEAP-YEAR.
068200     DIVIDE    WS-YD-YYYY BY 4   GIVING WS-TEMP REMAINDER WS-LEAP-REM.
068300     IF        WS-LEAP-REM = 0
068400               DIVIDE WS-YD-YYYY BY 100
068500                      GIVING WS-TEMP REMAINDER WS-LEAP-REM2
068600               IF   WS-LEAP-REM2 NOT = 0
068700                    MOVE 29 TO WS-YD-DD
068800               ELSE
068900                    DIVIDE WS-YD-YYYY BY 400
069000                           GIVING WS-TEMP REMAINDER WS-LEAP-REM3
069100                    IF WS-LEAP-REM3 = 0
069200                       MOVE 29 TO WS-YD-DD
069300                    END-IF
069400               END-IF
069500     END-IF.
069600*
069700 AA227-EXIT.
069800     EXIT.
069900*
070000 AA228-COMPUTE-CUTOFF-TIME SECTION.
070100     COMPUTE   WS-CUTOFF-HH = WS-RT-HH - 1.
070200     IF        WS-CUTOFF-HH < 0
070300               ADD 24 TO WS-CUTOFF-HH
070400     END-IF.
070500     MOVE      WS-CUTOFF-HH TO WS-CO-HH.
070600     MOVE      WS-RT-MM     TO WS-CO-MM.
070700     MOVE      WS-CUTOFF-STRUCT TO WS-CUTOFF-HHMM.
070800*
070900 AA228-EXIT.
071000     EXIT SECTION.
071100*
071200*    MERGE THE PREVIOUS HISTORY EXPORT IN - ANY DATE MISSING FROM
071300*        THIS RUN'S NEW TABLE IS ADOPTED AS-IS; ANY DATE PRESENT
071400*        IN BOTH HAS ITS COUNTERS RAISED TO THE HIGHER OF THE TWO
071500*        AND ITS ANNOTATION TAKEN FROM THE PREVIOUS ENTRY WHEN THE
071600*        PREVIOUS ENTRY HAD ONE.
071700 AA230-MERGE-HISTORY SECTION.
071800     MOVE      "N" TO WS-OLD-FILE-PRESENT-SW.
071900     OPEN      INPUT HV2-In-File.
072000     IF        HV2-In-Status = "00"
072100               MOVE "Y" TO WS-OLD-FILE-PRESENT-SW
072200               READ HV2-In-File INTO HV2-Header-Record
072300               PERFORM AA232-READ-OLD-ENTRY THRU AA232-EXIT
072400                       UNTIL HV2-In-Status NOT = "00"
072500               CLOSE HV2-In-File
072600     END-IF.
072700*
072800 AA230-EXIT.
072900     EXIT SECTION.
073000*
073100 AA232-READ-OLD-ENTRY.
073200     READ      HV2-In-File INTO HV2-Entry-Record
073300               AT END MOVE "10" TO HV2-In-Status
073400     END-READ.
073500     IF        HV2-In-Status = "00"
073600               IF HV2-Entry-Type = "D"
073700                  PERFORM AA233-MERGE-DAILY-OLD THRU AA233-EXIT
073800               ELSE
073900                  PERFORM AA234-MERGE-MONTHLY-OLD THRU AA234-EXIT
074000               END-IF
074100     END-IF.
074200*
074300 AA232-EXIT.
074400     EXIT.
074500*
074600 AA233-MERGE-DAILY-OLD.
074700     SET       ND-Ix TO 1.
074800     SEARCH    WS-NEW-DAILY
074900               AT END
075000                  PERFORM AA233-APPEND-OLD THRU AA233-APPEND-EXIT
075100               WHEN ND-Entry-Date (ND-Ix) = HV2-Entry-Date
075200                  PERFORM AA233-UPDATE-OLD THRU AA233-UPDATE-EXIT
075300     END-SEARCH.
075400*
075500 AA233-EXIT.
075600     EXIT.
075700*
075800 AA233-APPEND-OLD.
075900     IF        WS-NEW-DAILY-COUNT < WS-MAX-DAILY
076000               ADD  1 TO WS-NEW-DAILY-COUNT
076100               SET  ND-Ix TO WS-NEW-DAILY-COUNT
076200               MOVE HV2-Entry-Date   TO ND-Entry-Date (ND-Ix)
076300               MOVE HV2-Down-Bytes   TO ND-Down-Bytes (ND-Ix)
076400               MOVE HV2-Up-Bytes     TO ND-Up-Bytes   (ND-Ix)
076500               MOVE HV2-Err-Down     TO ND-Err-Down   (ND-Ix)
076600               MOVE HV2-Err-Up       TO ND-Err-Up     (ND-Ix)
076700               MOVE HV2-Comment-Text TO ND-Comment-Text (ND-Ix)
076800               MOVE HV2-Cutoff-Down  TO ND-Cutoff-Down (ND-Ix)
076900               MOVE HV2-Cutoff-Up    TO ND-Cutoff-Up   (ND-Ix)
077000     ELSE
077100               DISPLAY RS008
077200                       HV2-Entry-Date " DROPPED"
077300     END-IF.
077400*
077500 AA233-APPEND-EXIT.
077600     EXIT.
077700*
077800 AA233-UPDATE-OLD.
077900     IF        HV2-Down-Bytes > ND-Down-Bytes (ND-Ix)
078000               MOVE HV2-Down-Bytes TO ND-Down-Bytes (ND-Ix)
078100     END-IF.
078200     IF        HV2-Up-Bytes > ND-Up-Bytes (ND-Ix)
078300               MOVE HV2-Up-Bytes TO ND-Up-Bytes (ND-Ix)
078400     END-IF.
078500     IF        HV2-Comment-Text NOT = SPACES
078600               MOVE HV2-Comment-Text TO ND-Comment-Text (ND-Ix)
078700               MOVE HV2-Err-Down     TO ND-Err-Down     (ND-Ix)
078800               MOVE HV2-Err-Up       TO ND-Err-Up       (ND-Ix)
078900               IF HV2-Cutoff-Down NOT = SPACES
079000                  MOVE HV2-Cutoff-Down TO ND-Cutoff-Down (ND-Ix)
079100               END-IF
079200               IF HV2-Cutoff-Up NOT = SPACES
079300                  MOVE HV2-Cutoff-Up TO ND-Cutoff-Up (ND-Ix)
079400               END-IF
079500     END-IF.
079600*
079700 AA233-UPDATE-EXIT.
079800     EXIT.
079900*
080000 AA234-MERGE-MONTHLY-OLD.
080100     SET       NM-Ix TO 1.
080200     SEARCH    WS-NEW-MONTHLY
080300               AT END
080400                  PERFORM AA234-APPEND-OLD THRU AA234-APPEND-EXIT
080500               WHEN NM-Entry-Date (NM-Ix) = HV2-Entry-Date
080600                  PERFORM AA234-UPDATE-OLD THRU AA234-UPDATE-EXIT
080700     END-SEARCH.
080800*
080900 AA234-EXIT.
081000     EXIT.
081100*
081200 AA234-APPEND-OLD.
081300     IF        WS-NEW-MONTHLY-COUNT < WS-MAX-MONTHLY
081400               ADD  1 TO WS-NEW-MONTHLY-COUNT
081500               SET  NM-Ix TO WS-NEW-MONTHLY-COUNT
081600               MOVE HV2-Entry-Date   TO NM-Entry-Date (NM-Ix)
081700               MOVE HV2-Down-Bytes   TO NM-Down-Bytes (NM-Ix)
081800               MOVE HV2-Up-Bytes     TO NM-Up-Bytes   (NM-Ix)
081900               MOVE HV2-Err-Down     TO NM-Err-Down   (NM-Ix)
082000               MOVE HV2-Err-Up       TO NM-Err-Up     (NM-Ix)
082100               MOVE HV2-Comment-Text TO NM-Comment-Text (NM-Ix)
082200     ELSE
082300               DISPLAY RS009
082400                       HV2-Entry-Date " DROPPED"
082500     END-IF.
082600*
082700 AA234-APPEND-EXIT.
082800     EXIT.
082900*
083000 AA234-UPDATE-OLD.
083100     IF        HV2-Down-Bytes > NM-Down-Bytes (NM-Ix)
083200               MOVE HV2-Down-Bytes TO NM-Down-Bytes (NM-Ix)
083300     END-IF.
083400     IF        HV2-Up-Bytes > NM-Up-Bytes (NM-Ix)
083500               MOVE HV2-Up-Bytes TO NM-Up-Bytes (NM-Ix)
083600     END-IF.
083700     IF        HV2-Comment-Text NOT = SPACES
083800               MOVE HV2-Comment-Text TO NM-Comment-Text (NM-Ix)
083900               MOVE HV2-Err-Down     TO NM-Err-Down     (NM-Ix)
084000               MOVE HV2-Err-Up       TO NM-Err-Up       (NM-Ix)
084100     END-IF.
084200*
084300 AA234-UPDATE-EXIT.
084400     EXIT.
084500*
084600*    ASCENDING BUBBLE SORT ON ENTRY DATE - THE TABLES ARE SMALL
084700*        SO THERE IS NO NEED FOR ANYTHING CLEVERER.
084800 AA245-SORT-DAILY-TABLE SECTION.
084900     IF        WS-NEW-DAILY-COUNT > 1
085000               COMPUTE WS-SORT-LIMIT = WS-NEW-DAILY-COUNT - 1
085100               PERFORM AA245-OUTER-PASS THRU AA245-OUTER-EXIT
085200                       VARYING WS-SORT-I FROM 1 BY 1
085300                       UNTIL WS-SORT-I > WS-SORT-LIMIT
085400     END-IF.
085500*
085600 AA245-EXIT.
085700     EXIT SECTION.
085800*
085900 AA245-OUTER-PASS.
086000     PERFORM   AA245-INNER-PASS THRU AA245-INNER-EXIT
086100               VARYING WS-SORT-J FROM 1 BY 1
086200               UNTIL WS-SORT-J > WS-SORT-LIMIT.
086300*
086400 AA245-OUTER-EXIT.
086500     EXIT.
086600*
086700 AA245-INNER-PASS.
086800     SET       ND-Ix  TO WS-SORT-J.
086900     SET       ND-Ix2 TO WS-SORT-J.
087000     SET       ND-Ix2 UP BY 1.
087100     IF        ND-Entry-Date (ND-Ix) > ND-Entry-Date (ND-Ix2)
087200               MOVE ND-Entry-Date   (ND-Ix)  TO ST-Entry-Date
087300               MOVE ND-Down-Bytes   (ND-Ix)  TO ST-Down-Bytes
087400               MOVE ND-Up-Bytes     (ND-Ix)  TO ST-Up-Bytes
087500               MOVE ND-Err-Down     (ND-Ix)  TO ST-Err-Down
087600               MOVE ND-Err-Up       (ND-Ix)  TO ST-Err-Up
087700               MOVE ND-Comment-Text (ND-Ix)  TO ST-Comment-Text
087800               MOVE ND-Cutoff-Down  (ND-Ix)  TO ST-Cutoff-Down
087900               MOVE ND-Cutoff-Up    (ND-Ix)  TO ST-Cutoff-Up
088000               MOVE ND-Entry-Date   (ND-Ix2) TO ND-Entry-Date   (ND-Ix)
088100               MOVE ND-Down-Bytes   (ND-Ix2) TO ND-Down-Bytes   (ND-Ix)
088200               MOVE ND-Up-Bytes     (ND-Ix2) TO ND-Up-Bytes     (ND-Ix)
088300               MOVE ND-Err-Down     (ND-Ix2) TO ND-Err-Down     (ND-Ix)
088400               MOVE ND-Err-Up       (ND-Ix2) TO ND-Err-Up       (ND-Ix)
088500               MOVE ND-Comment-Text (ND-Ix2) TO ND-Comment-Text (ND-Ix)
088600               MOVE ND-Cutoff-Down  (ND-Ix2) TO ND-Cutoff-Down  (ND-Ix)
088700               MOVE ND-Cutoff-Up    (ND-Ix2) TO ND-Cutoff-Up    (ND-Ix)
088800               MOVE ST-Entry-Date            TO ND-Entry-Date   (ND-Ix2)
088900               MOVE ST-Down-Bytes            TO ND-Down-Bytes   (ND-Ix2)
089000               MOVE ST-Up-Bytes              TO ND-Up-Bytes     (ND-Ix2)
089100               MOVE ST-Err-Down              TO ND-Err-Down     (ND-Ix2)
089200               MOVE ST-Err-Up                TO ND-Err-Up       (ND-Ix2)
089300               MOVE ST-Comment-Text          TO ND-Comment-Text (ND-Ix2)
089400               MOVE ST-Cutoff-Down           TO ND-Cutoff-Down  (ND-Ix2)
089500               MOVE ST-Cutoff-Up             TO ND-Cutoff-Up    (ND-Ix2)
089600     END-IF.
089700*
089800 AA245-INNER-EXIT.
089900     EXIT.
090000*
090100 AA246-SORT-MONTHLY-TABLE SECTION.
090200     IF        WS-NEW-MONTHLY-COUNT > 1
090300               COMPUTE WS-SORT-LIMIT = WS-NEW-MONTHLY-COUNT - 1
090400               PERFORM AA246-OUTER-PASS THRU AA246-OUTER-EXIT
090500                       VARYING WS-SORT-I FROM 1 BY 1
090600                       UNTIL WS-SORT-I > WS-SORT-LIMIT
090700     END-IF.
090800*
090900 AA246-EXIT.
091000     EXIT SECTION.
091100*
091200 AA246-OUTER-PASS.
091300     PERFORM   AA246-INNER-PASS THRU AA246-INNER-EXIT
091400               VARYING WS-SORT-J FROM 1 BY 1
091500               UNTIL WS-SORT-J > WS-SORT-LIMIT.
091600*
091700 AA246-OUTER-EXIT.
091800     EXIT.
091900*
092000 AA246-INNER-PASS.
092100     SET       NM-Ix  TO WS-SORT-J.
092200     SET       NM-Ix2 TO WS-SORT-J.
092300     SET       NM-Ix2 UP BY 1.
092400     IF        NM-Entry-Date (NM-Ix) > NM-Entry-Date (NM-Ix2)
092500               MOVE NM-Entry-Date   (NM-Ix)  TO STM-Entry-Date
092600               MOVE NM-Down-Bytes   (NM-Ix)  TO STM-Down-Bytes
092700               MOVE NM-Up-Bytes     (NM-Ix)  TO STM-Up-Bytes
092800               MOVE NM-Err-Down     (NM-Ix)  TO STM-Err-Down
092900               MOVE NM-Err-Up       (NM-Ix)  TO STM-Err-Up
093000               MOVE NM-Comment-Text (NM-Ix)  TO STM-Comment-Text
093100               MOVE NM-Cutoff-Down  (NM-Ix)  TO STM-Cutoff-Down
093200               MOVE NM-Cutoff-Up    (NM-Ix)  TO STM-Cutoff-Up
093300               MOVE NM-Entry-Date   (NM-Ix2) TO NM-Entry-Date   (NM-Ix)
093400               MOVE NM-Down-Bytes   (NM-Ix2) TO NM-Down-Bytes   (NM-Ix)
093500               MOVE NM-Up-Bytes     (NM-Ix2) TO NM-Up-Bytes     (NM-Ix)
093600               MOVE NM-Err-Down     (NM-Ix2) TO NM-Err-Down     (NM-Ix)
093700               MOVE NM-Err-Up       (NM-Ix2) TO NM-Err-Up       (NM-Ix)
093800               MOVE NM-Comment-Text (NM-Ix2) TO NM-Comment-Text (NM-Ix)
093900               MOVE NM-Cutoff-Down  (NM-Ix2) TO NM-Cutoff-Down  (NM-Ix)
094000               MOVE NM-Cutoff-Up    (NM-Ix2) TO NM-Cutoff-Up    (NM-Ix)
094100               MOVE STM-Entry-Date         TO NM-Entry-Date   (NM-Ix2)
094200               MOVE STM-Down-Bytes         TO NM-Down-Bytes   (NM-Ix2)
094300               MOVE STM-Up-Bytes           TO NM-Up-Bytes     (NM-Ix2)
094400               MOVE STM-Err-Down           TO NM-Err-Down     (NM-Ix2)
094500               MOVE STM-Err-Up             TO NM-Err-Up       (NM-Ix2)
094600               MOVE STM-Comment-Text       TO NM-Comment-Text (NM-Ix2)
094700               MOVE STM-Cutoff-Down        TO NM-Cutoff-Down  (NM-Ix2)
094800               MOVE STM-Cutoff-Up          TO NM-Cutoff-Up    (NM-Ix2)
094900     END-IF.
095000*
095100 AA246-INNER-EXIT.
095200     EXIT.
095300*
095400*    BACK UP THE PREVIOUS HISTORY EXPORT BEFORE IT IS OVERWRITTEN -
095500*        PER THE HISTIN2.BAK INCIDENT NOTED IN THE CHANGE LOG ABOVE.
095600 AA250-BACKUP-OLD-EXPORT SECTION.
095700     IF        WS-OLD-FILE-PRESENT-SW = "Y"
095800               MOVE "COPY HISTIN2 HISTIN2.BAK" TO WS-SYSTEM-CMD
095900               CALL "SYSTEM" USING WS-SYSTEM-CMD
096000     END-IF.
096100*
096200 AA250-EXIT.
096300     EXIT SECTION.
096400*
096500*    BACK UP THE RSTATS INPUT FILE - DONE LAST, ONLY AFTER A
096600*        SUCCESSFUL EXPORT, SO A FAILED RUN LEAVES IT UNTOUCHED.
096700 AA251-BACKUP-INPUT-FILE SECTION.
096800     MOVE      "COPY RSTATFL RSTATFL.BAK" TO WS-SYSTEM-CMD.
096900     CALL      "SYSTEM" USING WS-SYSTEM-CMD.
097000*
097100 AA251-EXIT.
097200     EXIT SECTION.
097300*
097400*    WRITE THE MERGED AND SORTED TABLES OUT AS THE NEW HISTORY
097500*        EXPORT - HEADER LINE FIRST, THEN ALL DAILY, THEN ALL
097600*        MONTHLY ENTRIES.
097700 AA240-WRITE-HISTORY SECTION.
097800     OPEN      OUTPUT HV2-Out-File.
097900     MOVE      SPACES TO HV2-Header-Record.
098000     MOVE      2 TO Hdr-HV2-Format-Version.
098100     MOVE      WS-RT-HH TO WS-MT-HH.
098200     MOVE      WS-RT-MM TO WS-MT-MM.
098300     MOVE      WS-RT-SS TO WS-MT-SS.
098400     MOVE      WS-TODAY-STRING  TO WS-MS-DATE.
098500     MOVE      WS-META-TIME-STRUCT TO WS-MS-TIME.
098600     MOVE      WS-META-STAMP TO Hdr-HV2-Data-File-Mtime.
098700     MOVE      WS-META-STAMP TO Hdr-HV2-Run-Time.
098800     WRITE     HV2-Out-Record FROM HV2-Header-Record.
098900     PERFORM   AA241-WRITE-DAILY-ROW THRU AA241-EXIT
099000               VARYING ND-Ix FROM 1 BY 1
099100               UNTIL ND-Ix > WS-NEW-DAILY-COUNT.
099200     PERFORM   AA242-WRITE-MONTHLY-ROW THRU AA242-EXIT
099300               VARYING NM-Ix FROM 1 BY 1
099400               UNTIL NM-Ix > WS-NEW-MONTHLY-COUNT.
099500     CLOSE     HV2-Out-File.
099600*
099700 AA240-EXIT.
099800     EXIT SECTION.
099900*
100000 AA241-WRITE-DAILY-ROW.
100100     MOVE      SPACES TO HV2-Entry-Record.
100200     MOVE      "D"                    TO HV2-Entry-Type.
100300     MOVE      ND-Entry-Date   (ND-Ix) TO HV2-Entry-Date.
100400     MOVE      ND-Down-Bytes   (ND-Ix) TO HV2-Down-Bytes.
100500     MOVE      ND-Up-Bytes     (ND-Ix) TO HV2-Up-Bytes.
100600     MOVE      ND-Err-Down     (ND-Ix) TO HV2-Err-Down.
100700     MOVE      ND-Err-Up       (ND-Ix) TO HV2-Err-Up.
100800     MOVE      ND-Comment-Text (ND-Ix) TO HV2-Comment-Text.
100900     MOVE      ND-Cutoff-Down  (ND-Ix) TO HV2-Cutoff-Down.
101000     MOVE      ND-Cutoff-Up    (ND-Ix) TO HV2-Cutoff-Up.
101100     WRITE     HV2-Out-Record FROM HV2-Entry-Record.
101200*
101300 AA241-EXIT.
101400     EXIT.
101500*
101600 AA242-WRITE-MONTHLY-ROW.
101700     MOVE      SPACES TO HV2-Entry-Record.
101800     MOVE      "M"                    TO HV2-Entry-Type.
101900     MOVE      NM-Entry-Date   (NM-Ix) TO HV2-Entry-Date.
102000     MOVE      NM-Down-Bytes   (NM-Ix) TO HV2-Down-Bytes.
102100     MOVE      NM-Up-Bytes     (NM-Ix) TO HV2-Up-Bytes.
102200     MOVE      NM-Err-Down     (NM-Ix) TO HV2-Err-Down.
102300     MOVE      NM-Err-Up       (NM-Ix) TO HV2-Err-Up.
102400     MOVE      NM-Comment-Text (NM-Ix) TO HV2-Comment-Text.
102500     WRITE     HV2-Out-Record FROM HV2-Entry-Record.
102600*
102700 AA242-EXIT.
102800     EXIT.
