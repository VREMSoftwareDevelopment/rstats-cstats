000100*  File-Control Entry For the Rstats Report/Print File.
000200*
000300* 29/10/25 vbc - Created.
000400*
000500     SELECT   RS-Print-File  ASSIGN       TO "RSRPTFL"
000600                             ORGANIZATION  LINE SEQUENTIAL
000700                             ACCESS MODE   SEQUENTIAL
000800                             STATUS        RS-Print-Status.
000900*
