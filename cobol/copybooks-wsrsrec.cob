000100*******************************************
000200*                                          *
000300*  Record Definition For Rstats Input     *
000400*           File                          *
000500*     Single fixed record - no key        *
000600*******************************************
000700*  File size 2112 bytes - DO NOT CHANGE.  Layout
000800*    is fixed by the router firmware, not by us.
000900*
001000* THESE FIELD DEFINITIONS MUST NOT CHANGE w/o
001100*   checking against a live rstats file first.
001200*
001300* 29/10/25 vbc - Created.
001400* 02/12/25 vbc - Counter widened to 9(18), carries > 1 Pb.
001500* 17/03/26 vbc - Added RS-Daily-Ix / RS-Monthly-Ix indexes.
001600*
001700 01  RS-Input-Record.
001800*         RS-Version-Id must = 0x31305352 - format "RS01".
001900    03  RS-Version-Id            PIC 9(18)    COMP.
002000*             62 daily entries - offset 8, 24 bytes each.
002100    03  RS-Daily-Entry
002200            OCCURS 62 TIMES INDEXED BY RS-Daily-Ix.
002300        COPY "wsceent.cob".
002400*             offset 1496 - informational, not validated.
002500    03  RS-Daily-Pointer         PIC S9(18)   COMP.
002600*             25 monthly entries - offset 1504, 24 bytes each.
002700    03  RS-Monthly-Entry
002800            OCCURS 25 TIMES INDEXED BY RS-Monthly-Ix.
002900        COPY "wsceent.cob".
003000*             offset 2104 - informational, not validated.
003100    03  RS-Monthly-Pointer       PIC S9(18)   COMP.
003200*
