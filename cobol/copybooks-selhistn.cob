000100*  File-Control Entry For the Previous History Export
000200*    File, opened for Input (version 2 - live format).
000300*
000400* 02/12/25 vbc - Created.
000500*
000600     SELECT   HV2-In-File    ASSIGN       TO "HISTIN2"
000700                             ORGANIZATION  LINE SEQUENTIAL
000800                             ACCESS MODE   SEQUENTIAL
000900                             STATUS        HV2-In-Status.
001000*
