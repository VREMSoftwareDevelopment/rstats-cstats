000100*  File Section Entry For the New History Export File,
000200*    opened for Output - written via WRITE ... FROM
000300*    Hv2-Entry-Record or Hv2-Header-Record (working-
000400*    storage - see wshistv2.cob).
000500*
000600* 02/12/25 vbc - Created.
000700*
000800 FD  HV2-Out-File.
000900 01  HV2-Out-Record            PIC X(131).
001000*
