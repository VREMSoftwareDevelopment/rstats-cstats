000100*  File-Control Entry For the Cstats Report/Print File.
000200*
000300* 30/10/25 vbc - Created.
000400*
000500     SELECT   CS-Print-File  ASSIGN       TO "CSRPTFL"
000600                             ORGANIZATION  LINE SEQUENTIAL
000700                             ACCESS MODE   SEQUENTIAL
000800                             STATUS        CS-Print-Status.
000900*
