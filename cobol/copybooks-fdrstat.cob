000100*  File Section Entry For the Rstats Input File.
000200*
000300* 29/10/25 vbc - Created.
000400*
000500 FD  RS-Input-File.
000600 COPY "wsrsrec.cob".
000700*
