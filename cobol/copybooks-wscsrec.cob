000100*******************************************
000200*                                          *
000300*  Record Definition For Cstats Input     *
000400*           File                          *
000500*     Single record per client - no key   *
000600*******************************************
000700*  File size 13688 bytes - DO NOT CHANGE.  Layout
000800*    is fixed by the router firmware, not by us.
000900*
001000* THESE FIELD DEFINITIONS MUST NOT CHANGE w/o
001100*   checking against a live cstats file first.
001200*
001300* 30/10/25 vbc - Created.
001400* 02/12/25 vbc - Counter widened to 9(18) to match wsrsrec change.
001500* 11/02/26 vbc - Added Cs-Speed-Entry table (2-minute rx/tx log).
001600* 17/03/26 vbc - Added Cs-Daily-Ix / Cs-Monthly-Ix / Cs-Speed-Ix.
001700*
001800 01  CS-Input-Record.
001900*         Cs-Client-Address holds the client's IP, stored as 4
002000*             dotted octets left-justified in a 16-byte field.
002100    03  CS-Client-Address        PIC X(16).
002200*         Cs-Version-Id must = 0x31305352 - format "RS01", same
002300*             stamp as the per-interface file.
002400    03  CS-Version-Id            PIC 9(18)    COMP.
002500*             62 daily entries - offset 24, 24 bytes each.
002600    03  CS-Daily-Entry
002700            OCCURS 62 TIMES INDEXED BY CS-Daily-Ix.
002800        COPY "wsceent.cob".
002900*             offset 1512 - informational, not validated.
003000    03  CS-Daily-Pointer         PIC S9(18)   COMP.
003100*             25 monthly entries - offset 1520, 24 bytes each.
003200    03  CS-Monthly-Entry
003300            OCCURS 25 TIMES INDEXED BY CS-Monthly-Ix.
003400        COPY "wsceent.cob".
003500*             offset 2120 - informational, not validated.
003600    03  CS-Monthly-Pointer       PIC S9(18)   COMP.
003700*         Cs-Utime holds the epoch second the speed log was last
003800*             written by the router - offset 2128.
003900    03  CS-Utime                 PIC 9(18)    COMP.
004000*         Cs-Tail is the running index into the speed-log ring -
004100*             offset 2136.  Not re-validated by this suite.
004200    03  CS-Tail                  PIC 9(18)    COMP.
004300*             720 2-minute speed samples - offset 2144, 16 bytes
004400*               each (rx then tx, both unsigned 8-byte counters).
004500    03  CS-Speed-Entry
004600            OCCURS 720 TIMES INDEXED BY CS-Speed-Ix.
004700        05  CS-Speed-Rx           PIC 9(18)    COMP.
004800        05  CS-Speed-Tx           PIC 9(18)    COMP.
004900*         Last1/Last2 - two spare router housekeeping slots
005000*             the decoder carries through unread - offset 13664.
005100    03  CS-Last1                 PIC 9(18)    COMP.
005200    03  CS-Last2                 PIC 9(18)    COMP.
005300*         Cs-Sync is a router-internal write-barrier value and
005400*             plays no part in this suite's processing - offset
005500*             13680.
005600    03  CS-Sync                  PIC 9(18)    COMP.
005700*
