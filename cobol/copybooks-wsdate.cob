000100*******************************************
000200*                                          *
000300*  Linkage Block For Rs920 - the Date     *
000400*     Stamp Decoder subprogram            *
000500*******************************************
000600*  Caller loads Dd-Stamp with the raw 24-bit date
000700*    stamp packed into a counter entry and calls
000800*    rs920; rs920 returns the unpacked year, month
000900*    and day plus an empty-entry flag.
001000*
001100* 29/10/25 vbc - Created.
001200* 10/11/25 vbc - Added Dd-Empty-Flag (year not > 1900).
001300*
001400 01  DD-Linkage.
001500     03  DD-Stamp                  PIC 9(18)    COMP.
001600     03  DD-Year                   PIC 9(4)     COMP.
001700     03  DD-Month                  PIC 99       COMP.
001800     03  DD-Day                    PIC 99       COMP.
001900*         Y when the computed year is not greater than 1900 -
002000*             the entry is empty and carries no real traffic.
002100     03  DD-Empty-Flag             PIC X.
002200*
