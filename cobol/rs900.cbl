000100*****************************************************************
000200*                                                                *
000300*        Byte Count Formatter - Human Readable Conversion        *
000400*                      B / KB / MB / GB / TB / PB / EB            *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.    RS900.
001200 AUTHOR.        V B COEN.
001300 INSTALLATION.  APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.  29/10/1987.
001500 DATE-COMPILED.
001600 SECURITY.      COPYRIGHT (C) 1987-2026, VINCENT BRYAN COEN.
001700*               DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001800*               SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.   CALLED SUBPROGRAM - TAKES A BYTE COUNT AND RETURNS
002100*               IT SCALED TO THE LARGEST UNIT THAT KEEPS THE VALUE
002200*               OVER ONE, OR TO A UNIT FORCED BY THE CALLER.
002300*    CALLED BY. RS010, CS010.
002400*    LINKAGE.   WSBYTE.COB  (BF-LINKAGE).
002500*
002600*****************************************************************
002700* CHANGE LOG
002800*****************************************************************
002900* 29/10/1987 VBC      - WRITTEN.
003000* 14/03/1988 VBC      - ADDED EB UNIT FOR FUTURE-PROOFING.
003100* 02/07/1991 PJT      - CORRECTED DIVISOR BUILD FOR OVERRIDE CALLS.
003200* 19/11/1994 VBC      - TIDIED AREA-B INDENTING TO SHOP STANDARD.
003300* 08/09/1998 KMR       REQ 2201 - Y2K REVIEW - NO DATE FIELDS HELD
003400*                       IN THIS MODULE, NO CHANGE REQUIRED.
003500* 21/01/1999 KMR       REQ 2201 - Y2K SIGN-OFF RECORDED.
003600* 17/03/2026 VBC      - ADAPTED FOR RSTATS/CSTATS REPORTING SUITE.
003700* 02/04/2026 VBC      - BB010 WAS STEPPING UP ONE UNIT TOO FAR ON
003800*                        EVERY SIZE OVER 1KB (1025 BYTES REPORTED AS
003900*                        MB) - LOOP NOW TESTS THE DIVISOR'S NEXT TIER
004000*                        BEFORE MULTIPLYING INTO IT, NOT AFTER.
004100* 09/04/2026 VBC      - BB000 FELL THROUGH "EXIT SECTION" INTO
004200*                        BB010/BB016/BB900 ON EVERY CALL SINCE WE
004300*                        ARE CALLED, NOT PERFORMED - THE TRACE
004400*                        DISPLAY WAS FIRING IN PRODUCTION REGARDLESS
004500*                        OF WS-DEBUG-SW.  BOTH EXITS NOW GO TO
004600*                        BB999-RETURN DIRECTLY.
004700*
004800 ENVIRONMENT DIVISION.
004900*================================
005000*
005100 CONFIGURATION SECTION.
005200*
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 DATA DIVISION.
005700*================================
005800*
005900 WORKING-STORAGE SECTION.
006000*
006100 01  WS-BB-WORK.
006200     03  BB-DIVISOR          PIC S9(18)   COMP.
006300     03  BB-CODE             PIC 9        COMP.
006400     03  BB-LOOP-COUNT       PIC 9        COMP.
006500     03  BB-WHOLE            PIC S9(18)   COMP.
006600     03  BB-REMAINDER        PIC S9(18)   COMP.
006700     03  BB-NUM100           PIC S9(18)   COMP.
006800     03  BB-FRAC100          PIC S9(18)   COMP.
006900     03  BB-REMAINDER2       PIC S9(18)   COMP.
007000     03  BB-TWICE-REM        PIC S9(18)   COMP.
007100     03  BB-ODD-CHECK        PIC S9(18)   COMP.
007200     03  BB-HALF-CHECK       PIC S9(18)   COMP.
007300     03  FILLER              PIC X(04).
007400*
007500 01  WS-BB-UNITS             PIC X(14)  VALUE "B KBMBGBTBPBEB".
007600     03  FILLER REDEFINES WS-BB-UNITS.
007700         05  BB-UNIT-ENTRY   PIC XX  OCCURS 7.
007800*
007900 01  WS-BB-ALT-VIEW REDEFINES WS-BB-UNITS.
008000     03  BB-UNIT-FIRST       PIC XX.
008100     03  BB-UNIT-REST        PIC X(12).
008200*
008300*    DEBUG TRACE LINE - PICKED UP BY DSNTRACE WHEN SOMEONE
008400*    ASKS WHY A REPORT SHOWS "0.00 KB" FOR A NON-ZERO SIZE.
008500 01  WS-DEBUG-SW             PIC X     VALUE "N".
008600 01  WS-BB-TRACE-LINE.
008700     03  BB-TR-SIZE          PIC Z(17)9.
008800     03  FILLER              PIC X     VALUE SPACE.
008900     03  BB-TR-DIVISOR       PIC Z(17)9.
009000     03  FILLER              PIC X     VALUE SPACE.
009100     03  BB-TR-VALUE         PIC Z(14)9.99.
009200     03  FILLER              PIC X     VALUE SPACE.
009300     03  BB-TR-UNIT          PIC XX.
009400*
009500 01  WS-BB-TRACE-RAW REDEFINES WS-BB-TRACE-LINE.
009600     03  FILLER              PIC X(60).
009700*
009800 LINKAGE SECTION.
009900*
010000 COPY "wsbyte.cob".
010100*
010200 PROCEDURE DIVISION USING BF-LINKAGE.
010300*================================
010400*
010500 BB000-FORMAT-BYTES SECTION.
010600*    ENTRY POINT - SMALL VALUES (UNDER 1KB) NEVER GET A UNIT CODE.
010700     IF       BF-SIZE < 1024
010800        AND   BF-UNIT-OVERRIDE = ZERO
010900              MOVE  BF-SIZE            TO  BF-RESULT-VALUE
011000              MOVE  BB-UNIT-ENTRY (1)  TO  BF-RESULT-UNIT
011100              GO TO BB999-RETURN.
011200*
011300     MOVE     1024  TO  BB-DIVISOR.
011400     MOVE     1     TO  BB-CODE.
011500     IF       BF-UNIT-OVERRIDE > ZERO
011600              MOVE  BF-UNIT-OVERRIDE  TO  BB-CODE
011700              SUBTRACT  1  FROM  BB-CODE  GIVING  BB-LOOP-COUNT
011800              PERFORM  BB016-MULTIPLY-ONCE THRU BB016-EXIT
011900                       BB-LOOP-COUNT TIMES
012000     ELSE
012100*            TEST THE DIVISOR'S *NEXT* TIER BEFORE COMMITTING TO IT -
012200*            A PRETEST LOOP THAT MULTIPLIED BB-DIVISOR FIRST AND
012300*            CHECKED AFTER ALWAYS RAN ONE TIER TOO FAR (1025 BYTES
012400*            CAME OUT "MB" INSTEAD OF "KB").  TESTING THE PRODUCT
012500*            WITHOUT STORING IT LEAVES BB-DIVISOR ALONE UNTIL THE
012600*            BODY ACTUALLY NEEDS TO STEP UP A TIER.
012700              PERFORM  BB010-FIND-EXPONENT THRU BB010-EXIT
012800                       UNTIL (BB-DIVISOR * 1024) > BF-SIZE
012900                          OR BB-CODE NOT < 6
013000     END-IF.
013100*
013200     DIVIDE   BF-SIZE  BY  BB-DIVISOR
013300              GIVING  BB-WHOLE  REMAINDER  BB-REMAINDER.
013400     COMPUTE  BB-NUM100  =  BB-REMAINDER * 100.
013500     DIVIDE   BB-NUM100  BY  BB-DIVISOR
013600              GIVING  BB-FRAC100  REMAINDER  BB-REMAINDER2.
013700     COMPUTE  BB-TWICE-REM  =  BB-REMAINDER2 * 2.
013800*
013900*    ROUND THE SECOND DECIMAL PLACE HALF-TO-EVEN, NOT HALF-UP -
014000*    THE ROUTER'S OWN REPORTING TOOL WORKS THIS WAY AND CUSTOMERS
014100*    COMPARE THE TWO, SO WE MATCH IT EXACTLY.
014200     IF       BB-TWICE-REM > BB-DIVISOR
014300              ADD  1  TO  BB-FRAC100
014400     ELSE
014500        IF    BB-TWICE-REM = BB-DIVISOR
014600              DIVIDE  BB-FRAC100  BY  2
014700                      GIVING  BB-HALF-CHECK  REMAINDER  BB-ODD-CHECK
014800              IF    BB-ODD-CHECK NOT = ZERO
014900                    ADD  1  TO  BB-FRAC100
015000              END-IF
015100        END-IF
015200     END-IF.
015300*
015400     IF       BB-FRAC100 = 100
015500              ADD   1     TO  BB-WHOLE
015600              MOVE  ZERO  TO  BB-FRAC100.
015700*
015800     COMPUTE  BF-RESULT-VALUE  =  BB-WHOLE  +  (BB-FRAC100 / 100).
015900     MOVE     BB-UNIT-ENTRY (BB-CODE + 1)  TO  BF-RESULT-UNIT.
016000*
016100     IF       WS-DEBUG-SW = "Y"
016200              PERFORM  BB900-TRACE-RESULT THRU BB900-EXIT.
016300*
016400*    RS900 IS REACHED BY CALL, NOT PERFORM - "EXIT SECTION" BELOW
016500*    IS A LABEL, NOT A RETURN, SO WITHOUT THIS GO TO, CONTROL WOULD
016600*    FALL STRAIGHT THROUGH INTO BB010/BB016/BB900 AND FIRE THE
016700*    TRACE DISPLAY ON EVERY CALL REGARDLESS OF WS-DEBUG-SW.
016800     GO TO    BB999-RETURN.
016900 BB000-EXIT.
017000     EXIT SECTION.
017100*
017200 BB010-FIND-EXPONENT.
017300     MULTIPLY 1024  BY  BB-DIVISOR.
017400     ADD      1     TO  BB-CODE.
017500*
017600 BB010-EXIT.
017700     EXIT.
017800*
017900 BB016-MULTIPLY-ONCE.
018000     MULTIPLY 1024  BY  BB-DIVISOR.
018100*
018200 BB016-EXIT.
018300     EXIT.
018400*
018500*    NOT CALLED IN PRODUCTION - SWITCH ON WS-DEBUG-SW TO CHASE
018600*    A FORMATTING QUERY WITHOUT RELOADING THE FULL PROGRAM.
018700 BB900-TRACE-RESULT.
018800     MOVE     BF-SIZE           TO  BB-TR-SIZE.
018900     MOVE     BB-DIVISOR        TO  BB-TR-DIVISOR.
019000     MOVE     BF-RESULT-VALUE   TO  BB-TR-VALUE.
019100     MOVE     BF-RESULT-UNIT    TO  BB-TR-UNIT.
019200     DISPLAY  "RS900 BB000 - "  WS-BB-TRACE-LINE.
019300*
019400 BB900-EXIT.
019500     EXIT.
019600*
019700 BB999-RETURN.
019800     EXIT PROGRAM.
