000100*  File Section Entry For the Cstats Input File.
000200*
000300* 30/10/25 vbc - Created.
000400*
000500 FD  CS-Input-File.
000600 COPY "wscsrec.cob".
000700*
