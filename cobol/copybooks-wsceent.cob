000100*******************************************
000200*                                          *
000300*  Record Definition For a Router Usage   *
000400*   Counter Entry (daily or monthly)      *
000500*     24 bytes - date stamp + 2 ctrs      *
000600*******************************************
000700*  Shared by RS-Daily-Entry, RS-Monthly-Entry
000800*    (wsrsrec.cob) and CS-Daily-Entry,
000900*    CS-Monthly-Entry (wscsrec.cob).  Each
001000*    table entry copies this group and the
001100*    fields are told apart with OF.
001200*
001300* 09/12/25 vbc - Created.
001400* 14/01/26 vbc - Widened counters to 9(18) after rstats overflow test.
001500*
001600    03  CE-Date-Stamp            PIC 9(18)    COMP.
001700    03  CE-Down-Bytes            PIC 9(18)    COMP.
001800    03  CE-Up-Bytes              PIC 9(18)    COMP.
001900*
