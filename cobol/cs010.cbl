000100*****************************************************************
000200*                                                                *
000300*        CSTATS Decoder - Full Dump Report, No Export           *
000400*           Tomato Firmware Per-Client Usage File                *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.    CS010.
001200 AUTHOR.        V B COEN.
001300 INSTALLATION.  APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.  14/11/1987.
001500 DATE-COMPILED.
001600 SECURITY.      COPYRIGHT (C) 1987-2026, VINCENT BRYAN COEN.
001700*               DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001800*               SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.   READS THE FIXED-FORMAT CSTATS FILE WRITTEN BY THE
002100*               ROUTER FIRMWARE - ONE 13688 BYTE RECORD PER CLIENT,
002200*               NO HEADER, NO RECORD COUNT HELD ON THE FILE ITSELF.
002300*               EVERY SLOT IS PRINTED AS FOUND, DAILY AND MONTHLY
002400*               ENTRIES INCLUDED EVEN WHEN THE ROUTER NEVER WROTE
002500*               TO THEM.  THIS PROGRAM HOLDS NO EXPORT OR MERGE
002600*               MODE - CSTATS IS A PER-CLIENT SNAPSHOT, NOT CARRIED
002700*               FORWARD INTO THE LONG-TERM HISTORY EXPORT.
002800*    CALLED MODULES.
002900*               RS900 - BYTE COUNT FORMATTER (FILE SIZE LINE ONLY).
003000*               RS920 - DATE STAMP DECODER.
003100*    FILES USED.
003200*               CSTATFL  - CSTATS INPUT (FIXED, 13688 BYTES/RECORD).
003300*               CSRPTFL  - PRINT REPORT (OUTPUT).
003400*    RETURN CODES.
003500*               0 - NORMAL.
003600*               2 - FILE WILL NOT OPEN, IS EMPTY, OR SHRANK BETWEEN
003700*                   THE COUNTING PASS AND THE DUMP PASS.
003800*               3 - DECODE RAN PAST THE END OF ONE CLIENT RECORD.
003900*
004000*****************************************************************
004100* CHANGE LOG
004200*****************************************************************
004300* 14/11/1987 VBC      - WRITTEN - DUMP REPORT ONLY, NO EXPORT.
004400* 02/07/1991 PJT      - ADDED THE RECORD-FULL CURSOR CHECK AFTER
004500*                        THE SPEED LOG WAS WIDENED ON THE ROUTER.
004600* 19/11/1994 VBC      - TIDIED AREA-B INDENTING TO SHOP STANDARD.
004700* 08/09/1998 KMR       REQ 2201 - Y2K REVIEW - ENTRY DATE PRINTED AS
004800*                       CCYY/MM/DD THROUGHOUT, NO WINDOWING USED.
004900* 21/01/1999 KMR       REQ 2201 - Y2K SIGN-OFF RECORDED.
005000* 17/03/2026 VBC      - REBUILT FOR THE RSTATS/CSTATS REPORTING
005100*                        SUITE - RECORD LAYOUT AND REPORT RULES ALL
005200*                        CHANGED FROM EARLIER.
005300* 24/03/2026 VBC      - FILE SIZE LINE NOW CALLS RS900 TO APPEND A
005400*                        HUMAN-READABLE FIGURE, AS REQUESTED BY THE
005500*                        HELPDESK AFTER THE LARGE-FILE SUPPORT CALL.
005600*
005700 ENVIRONMENT DIVISION.
005800*================================
005900*
006000 CONFIGURATION SECTION.
006100*
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600*
006700 FILE-CONTROL.
006800     COPY "selcstat.cob".
006900     COPY "selcsrpt.cob".
007000*
007100 DATA DIVISION.
007200*================================
007300*
007400 FILE SECTION.
007500*
007600     COPY "fdcstat.cob".
007700     COPY "fdcsrpt.cob".
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 77  WS-RETURN-CODE              PIC 9        COMP  VALUE ZERO.
008200 77  WS-CS-BYTE-CURSOR           PIC 9(05)    COMP  VALUE ZERO.
008300 77  WS-CS-RECORD-COUNT          PIC 9(09)    COMP  VALUE ZERO.
008400 77  WS-CS-FILE-SIZE             PIC 9(09)    COMP  VALUE ZERO.
008500 77  WS-CS-TOTAL-BYTES           PIC 9(09)    COMP  VALUE ZERO.
008600 77  WS-REC-NUMBER               PIC 9(09)    COMP  VALUE ZERO.
008700*
008800*    FILE STATUS FIELDS - ONE PER SELECT ENTRY ABOVE.
008900 77  CS-File-Status              PIC XX             VALUE "00".
009000 77  CS-Print-Status             PIC XX             VALUE "00".
009100*
009200*    ONE CLIENT RECORD'S ENTRY DATE, SLASH-SEPARATED AS THE CSTATS
009300*        REPORT PRINTS IT - DIFFERENT FROM RSTATS, WHICH USES DASHES.
009400 01  WS-CS-DATE-STRUCT.
009500     03  WS-CD-YYYY              PIC 9(04).
009600     03  FILLER                  PIC X       VALUE "/".
009700     03  WS-CD-MM                PIC 99.
009800     03  FILLER                  PIC X       VALUE "/".
009900     03  WS-CD-DD                PIC 99.
010000 01  WS-CS-DATE-STRING REDEFINES WS-CS-DATE-STRUCT PIC X(10).
010100*
010200*    ONE WORKING PAIR, LOADED BEFORE AA115-WRITE-DETAIL-LINE RUNS -
010300*        SHARED BY THE DAILY AND THE MONTHLY DUMP PARAGRAPHS.
010400 01  WS-VAL-WORK.
010500     03  WS-VAL-DOWN              PIC S9(18)  COMP.
010600     03  WS-VAL-UP                PIC S9(18)  COMP.
010700     03  FILLER                  PIC X(04).
010800*
010900*    LITERAL LINE HOLDER FOR THE BLOCK HEADERS AND COLUMN HEADINGS -
011000*        SAME IDIOM AS RS010'S WS-VAL-COMMENT.
011100 01  WS-VAL-COMMENT              PIC X(60).
011200*
011300*    2-MINUTE SPEED LOG TIME - TIME IS MINUTES SINCE MIDNIGHT, HH
011400*        IS ROUNDED HALF-TO-EVEN, MM IS THE PLAIN REMAINDER, NOT
011500*        RECOMPUTED FROM THE ROUNDED HOUR.  THE ROUTER'S OWN TOOL
011600*        WORKS THIS WAY AND CUSTOMERS COMPARE THE TWO REPORTS.
011700 77  WS-SPEED-TIME                PIC 9(04)   COMP  VALUE ZERO.
011800 77  WS-SPEED-HOUR                PIC 9(04)   COMP  VALUE ZERO.
011900 77  WS-SPEED-MINUTE              PIC 9(04)   COMP  VALUE ZERO.
012000 77  WS-SPEED-REM                 PIC 9(04)   COMP  VALUE ZERO.
012100 77  WS-SPEED-TWICE-REM           PIC 9(04)   COMP  VALUE ZERO.
012200 77  WS-SPEED-ODD-CHECK           PIC 9(04)   COMP  VALUE ZERO.
012300 77  WS-SPEED-HALF-CHECK          PIC 9(04)   COMP  VALUE ZERO.
012400 01  WS-SPEED-TIME-STRUCT.
012500     03  WS-SP-HH                 PIC 99.
012600     03  FILLER                   PIC X      VALUE ":".
012700     03  WS-SP-MM                 PIC 99.
012800 01  WS-SPEED-TIME-STRING REDEFINES WS-SPEED-TIME-STRUCT PIC X(05).
012900*
013000*    DEBUG TRACE LINE - PICKED UP BY DSNTRACE WHEN SOMEONE ASKS WHY
013100*        A VERSION LOOKS UNKNOWN OR A RECORD WON'T BALANCE.  NOT
013200*        CALLED IN PRODUCTION - SWITCH ON WS-DEBUG-SW TO USE IT.
013300 01  WS-CS-TRACE-LINE.
013400     03  CS-TR-VERSION            PIC Z(17)9.
013500     03  FILLER                   PIC X      VALUE SPACE.
013600     03  CS-TR-CURSOR             PIC Z(4)9.
013700     03  FILLER                   PIC X(04).
013800 01  WS-CS-TRACE-RAW REDEFINES WS-CS-TRACE-LINE.
013900     03  FILLER                   PIC X(28).
014000 01  WS-DEBUG-SW                  PIC X       VALUE "N".
014100*
014200*    ONE REPORT LINE, BUILT BY STRING AND WRITTEN WHOLE.
014300 01  WS-PRINT-LINE                PIC X(132)  VALUE SPACES.
014400 01  WS-EDIT-NUM                  PIC -(17)9.
014500 01  WS-EDIT-HUMAN                PIC Z(7)9.99.
014600 77  WS-STR-PTR                   PIC 9(04)   COMP  VALUE 1.
014700*
014800*    CALL LINKAGE FOR RS920 AND RS900.
014900     COPY "wsdate.cob".
015000     COPY "wsbyte.cob".
015100*
015200*    SHOP-WIDE ERROR-MESSAGE LITERALS, SHARED WITH RS010 AND FU010.
015300     COPY "wserrmsg.cob".
015400*
015500 PROCEDURE DIVISION.
015600*================================
015700*
015800 AA000-MAIN SECTION.
015900*    COUNT THE RECORDS ON A FIRST PASS, OPEN FOR REAL, BANNER, THEN
016000*        DUMP EVERY RECORD THE COUNTING PASS FOUND.
016100     PERFORM   AA010-COUNT-RECORDS THRU AA010-EXIT.
016200     OPEN      OUTPUT CS-Print-File.
016300     OPEN      INPUT  CS-Input-File.
016400     PERFORM   AA020-WRITE-BANNER  THRU AA020-EXIT.
016500     PERFORM   AA030-PROCESS-RECORD THRU AA030-EXIT
016600               VARYING WS-REC-NUMBER FROM ZERO BY 1
016700               UNTIL WS-REC-NUMBER NOT < WS-CS-RECORD-COUNT.
016800     PERFORM   AA900-WHOLE-FILE-CHECK THRU AA900-EXIT.
016900     CLOSE     CS-Input-File.
017000     CLOSE     CS-Print-File.
017100     GOBACK    RETURNING WS-RETURN-CODE.
017200*
017300 AA000-EXIT.
017400     EXIT SECTION.
017500*
017600*    NO INTRINSIC WAY TO ASK THE OS FOR A FILE'S SIZE FROM HERE, SO
017700*        THE RECORD COUNT IS TAKEN BY COUNTING READS ON A FIRST
017800*        PASS, THEN THE FILE IS CLOSED AND RE-OPENED FOR THE DUMP.
017900 AA010-COUNT-RECORDS SECTION.
018000     OPEN      INPUT CS-Input-File.
018100     IF        CS-File-Status NOT = "00"
018200               DISPLAY CS001
018300                       CS-File-Status
018400               MOVE    2 TO WS-RETURN-CODE
018500               GOBACK  RETURNING WS-RETURN-CODE
018600     END-IF.
018700     MOVE      ZERO TO WS-CS-RECORD-COUNT.
018800     PERFORM   AA012-COUNT-ONE-RECORD THRU AA012-EXIT
018900               UNTIL CS-File-Status NOT = "00".
019000     CLOSE     CS-Input-File.
019100     IF        WS-CS-RECORD-COUNT = ZERO
019200               DISPLAY CS002
019300               MOVE    2 TO WS-RETURN-CODE
019400               GOBACK  RETURNING WS-RETURN-CODE
019500     END-IF.
019600     COMPUTE   WS-CS-FILE-SIZE = WS-CS-RECORD-COUNT * 13688.
019700*
019800 AA010-EXIT.
019900     EXIT SECTION.
020000*
020100 AA012-COUNT-ONE-RECORD.
020200     READ      CS-Input-File
020300               AT END MOVE "10" TO CS-File-Status
020400               NOT AT END ADD 1 TO WS-CS-RECORD-COUNT
020500     END-READ.
020600*
020700 AA012-EXIT.
020800     EXIT.
020900*
021000 AA020-WRITE-BANNER SECTION.
021100     MOVE      SPACES TO WS-PRINT-LINE.
021200     STRING    ">>>>>>>>>> Tomato USB CSTATS <<<<<<<<<<"
021300               DELIMITED BY SIZE INTO WS-PRINT-LINE.
021400     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
021500     MOVE      WS-CS-FILE-SIZE TO BF-Size.
021600     MOVE      ZERO TO BF-Unit-Override.
021700     CALL      "RS900" USING BF-Linkage.
021800     MOVE      WS-CS-FILE-SIZE TO WS-EDIT-NUM.
021900     MOVE      BF-Result-Value TO WS-EDIT-HUMAN.
022000     MOVE      SPACES TO WS-PRINT-LINE.
022100     MOVE      1 TO WS-STR-PTR.
022200     STRING    "File size: "      DELIMITED BY SIZE
022300               WS-EDIT-NUM        DELIMITED BY SIZE
022400               " ("               DELIMITED BY SIZE
022500               WS-EDIT-HUMAN      DELIMITED BY SIZE
022600               BF-Result-Unit     DELIMITED BY SIZE
022700               ")"                DELIMITED BY SIZE
022800               INTO WS-PRINT-LINE WITH POINTER WS-STR-PTR.
022900     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
023000     MOVE      SPACES TO WS-PRINT-LINE.
023100     MOVE      WS-CS-RECORD-COUNT TO WS-EDIT-NUM.
023200     STRING    "Number of records: " DELIMITED BY SIZE
023300               WS-EDIT-NUM            DELIMITED BY SIZE
023400               INTO WS-PRINT-LINE.
023500     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
023600*
023700 AA020-EXIT.
023800     EXIT SECTION.
023900*
024000*    ONE PASS PER CLIENT RECORD - READ IT, DUMP EVERY SLOT, THEN
024100*        CHECK THE RECORD CAME OUT TO EXACTLY 13688 BYTES.
024200 AA030-PROCESS-RECORD SECTION.
024300     READ      CS-Input-File
024400               AT END
024500                  DISPLAY CS003
024600                  MOVE 2 TO WS-RETURN-CODE
024700                  CLOSE CS-Input-File
024800                  CLOSE CS-Print-File
024900                  GOBACK RETURNING WS-RETURN-CODE
025000     END-READ.
025100     MOVE      ZERO TO WS-CS-BYTE-CURSOR.
025200     MOVE      SPACES TO WS-PRINT-LINE.
025300     MOVE      WS-REC-NUMBER TO WS-EDIT-NUM.
025400     STRING    "Record Number:" DELIMITED BY SIZE
025500               WS-EDIT-NUM       DELIMITED BY SIZE
025600               INTO WS-PRINT-LINE.
025700     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
025800     PERFORM   AA040-DUMP-RECORD THRU AA040-EXIT.
025900     PERFORM   AA120-RECORD-COMPLETION-CHECK THRU AA120-EXIT.
026000     ADD       WS-CS-BYTE-CURSOR TO WS-CS-TOTAL-BYTES.
026100*
026200 AA030-EXIT.
026300     EXIT SECTION.
026400*
026500 AA040-DUMP-RECORD SECTION.
026600     PERFORM   AA041-WRITE-ADDRESS-LINE  THRU AA041-EXIT.
026700     PERFORM   AA042-WRITE-VERSION-LINES THRU AA042-EXIT.
026800     MOVE      "---------- Daily ----------" TO WS-VAL-COMMENT.
026900     PERFORM   AA103-WRITE-COMMENT-LINE THRU AA103-EXIT.
027000     MOVE      "Date (yyyy/mm/dd),Down (bytes),Up (bytes)"
027100               TO WS-VAL-COMMENT.
027200     PERFORM   AA103-WRITE-COMMENT-LINE THRU AA103-EXIT.
027300     PERFORM   AA110-DUMP-DAILY-ENTRY THRU AA110-EXIT
027400               VARYING CS-Daily-Ix FROM 1 BY 1
027500               UNTIL CS-Daily-Ix > 62.
027600     ADD       8 TO WS-CS-BYTE-CURSOR.
027700     MOVE      SPACES TO WS-PRINT-LINE.
027800     MOVE      CS-Daily-Pointer TO WS-EDIT-NUM.
027900     STRING    "dailyp: " DELIMITED BY SIZE
028000               WS-EDIT-NUM DELIMITED BY SIZE
028100               INTO WS-PRINT-LINE.
028200     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
028300     MOVE      "---------- Monthly ----------" TO WS-VAL-COMMENT.
028400     PERFORM   AA103-WRITE-COMMENT-LINE THRU AA103-EXIT.
028500     MOVE      "Date (yyyy/mm/dd),Down (bytes),Up (bytes)"
028600               TO WS-VAL-COMMENT.
028700     PERFORM   AA103-WRITE-COMMENT-LINE THRU AA103-EXIT.
028800     PERFORM   AA112-DUMP-MONTHLY-ENTRY THRU AA112-EXIT
028900               VARYING CS-Monthly-Ix FROM 1 BY 1
029000               UNTIL CS-Monthly-Ix > 25.
029100     ADD       8 TO WS-CS-BYTE-CURSOR.
029200     MOVE      SPACES TO WS-PRINT-LINE.
029300     MOVE      CS-Monthly-Pointer TO WS-EDIT-NUM.
029400     STRING    "monthlyp: " DELIMITED BY SIZE
029500               WS-EDIT-NUM  DELIMITED BY SIZE
029600               INTO WS-PRINT-LINE.
029700     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
029800     MOVE      SPACES TO WS-PRINT-LINE.
029900     MOVE      CS-Utime TO WS-EDIT-NUM.
030000     STRING    "utime: " DELIMITED BY SIZE
030100               WS-EDIT-NUM DELIMITED BY SIZE
030200               INTO WS-PRINT-LINE.
030300     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
030400     ADD       8 TO WS-CS-BYTE-CURSOR.
030500     MOVE      SPACES TO WS-PRINT-LINE.
030600     MOVE      CS-Tail TO WS-EDIT-NUM.
030700     STRING    "tail: " DELIMITED BY SIZE
030800               WS-EDIT-NUM DELIMITED BY SIZE
030900               INTO WS-PRINT-LINE.
031000     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
031100     ADD       8 TO WS-CS-BYTE-CURSOR.
031200     MOVE      "---------- RX/TX Speed ----------" TO WS-VAL-COMMENT.
031300     PERFORM   AA103-WRITE-COMMENT-LINE THRU AA103-EXIT.
031400     MOVE      "Time,RX bytes,TX bytes" TO WS-VAL-COMMENT.
031500     PERFORM   AA103-WRITE-COMMENT-LINE THRU AA103-EXIT.
031600     PERFORM   AA114-DUMP-SPEED-ENTRY THRU AA114-EXIT
031700               VARYING CS-Speed-Ix FROM 1 BY 1
031800               UNTIL CS-Speed-Ix > 720.
031900     MOVE      SPACES TO WS-PRINT-LINE.
032000     MOVE      CS-Last1 TO WS-EDIT-NUM.
032100     STRING    "last1: " DELIMITED BY SIZE
032200               WS-EDIT-NUM DELIMITED BY SIZE
032300               INTO WS-PRINT-LINE.
032400     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
032500     ADD       8 TO WS-CS-BYTE-CURSOR.
032600     MOVE      SPACES TO WS-PRINT-LINE.
032700     MOVE      CS-Last2 TO WS-EDIT-NUM.
032800     STRING    "last2: " DELIMITED BY SIZE
032900               WS-EDIT-NUM DELIMITED BY SIZE
033000               INTO WS-PRINT-LINE.
033100     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
033200     ADD       8 TO WS-CS-BYTE-CURSOR.
033300     MOVE      SPACES TO WS-PRINT-LINE.
033400     MOVE      CS-Sync TO WS-EDIT-NUM.
033500     STRING    "sync: " DELIMITED BY SIZE
033600               WS-EDIT-NUM DELIMITED BY SIZE
033700               INTO WS-PRINT-LINE.
033800     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
033900     ADD       8 TO WS-CS-BYTE-CURSOR.
034000     IF        WS-CS-BYTE-CURSOR > 13688
034100               DISPLAY CS004
034200               MOVE    3 TO WS-RETURN-CODE
034300               CLOSE   CS-Input-File
034400               CLOSE   CS-Print-File
034500               GOBACK  RETURNING WS-RETURN-CODE
034600     END-IF.
034700*
034800 AA040-EXIT.
034900     EXIT SECTION.
035000*
035100 AA041-WRITE-ADDRESS-LINE.
035200     MOVE      SPACES TO WS-PRINT-LINE.
035300     MOVE      1 TO WS-STR-PTR.
035400     STRING    "========== IP Address: " DELIMITED BY SIZE
035500               CS-Client-Address         DELIMITED BY SPACE
035600               " =========="             DELIMITED BY SIZE
035700               INTO WS-PRINT-LINE WITH POINTER WS-STR-PTR.
035800     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
035900     ADD       16 TO WS-CS-BYTE-CURSOR.
036000*
036100 AA041-EXIT.
036200     EXIT.
036300*
036400*    THE VERSION ID IS A SINGLE 8-BYTE COUNTER, PRINTED RAW AND
036500*        THEN AGAIN AS ONE OF THE FOUR NAMES THE ROUTER FIRMWARE
036600*        USES FOR IT.
036700 AA042-WRITE-VERSION-LINES.
036800     MOVE      SPACES TO WS-PRINT-LINE.
036900     MOVE      CS-Version-Id TO WS-EDIT-NUM.
037000     STRING    "Version " DELIMITED BY SIZE
037100               WS-EDIT-NUM DELIMITED BY SIZE
037200               INTO WS-PRINT-LINE.
037300     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
037400     MOVE      SPACES TO WS-PRINT-LINE.
037500     IF        CS-Version-Id = 808473426
037600               STRING "Version ID_V0" DELIMITED BY SIZE
037700                      INTO WS-PRINT-LINE
037800     ELSE
037900       IF      CS-Version-Id = 825250642
038000               STRING "Version ID_V1" DELIMITED BY SIZE
038100                      INTO WS-PRINT-LINE
038200       ELSE
038300         IF    CS-Version-Id = 842027858
038400               STRING "Version ID_V2" DELIMITED BY SIZE
038500                      INTO WS-PRINT-LINE
038600         ELSE
038700               STRING "Version UNKNOWN" DELIMITED BY SIZE
038800                      INTO WS-PRINT-LINE
038900         END-IF
039000       END-IF
039100     END-IF.
039200     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
039300     ADD       8 TO WS-CS-BYTE-CURSOR.
039400     IF        WS-DEBUG-SW = "Y"
039500               PERFORM AA902-TRACE-VERSION THRU AA902-EXIT.
039600*
039700 AA042-EXIT.
039800     EXIT.
039900*
040000*    NOT CALLED IN PRODUCTION - LEFT IN FOR THE NEXT TIME SOMEONE
040100*        HAS TO CHASE AN UNKNOWN VERSION ID THROUGH THE LOGS BY HAND.
040200 AA902-TRACE-VERSION.
040300     MOVE      CS-Version-Id     TO CS-TR-VERSION.
040400     MOVE      WS-CS-BYTE-CURSOR TO CS-TR-CURSOR.
040500     DISPLAY   "CS010 AA042 - " WS-CS-TRACE-LINE.
040600*
040700 AA902-EXIT.
040800     EXIT.
040900*
041000*    WRITES A LITERAL LINE HELD IN WS-VAL-COMMENT - USED FOR THE
041100*        BLOCK HEADERS AND COLUMN HEADINGS, WHICH CARRY NO FIELDS.
041200 AA103-WRITE-COMMENT-LINE.
041300     MOVE      SPACES TO WS-PRINT-LINE.
041400     STRING    WS-VAL-COMMENT DELIMITED BY SIZE INTO WS-PRINT-LINE.
041500     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
041600*
041700 AA103-EXIT.
041800     EXIT.
041900*
042000*    PRINTS ONE DAILY ENTRY - DATE, DOWN, UP.  EVERY SLOT IS
042100*        PRINTED, INCLUDING ONES THE ROUTER NEVER FILLED IN - THIS
042200*        DUMP SHOWS THE TABLE AS HELD, NOT AS A USAGE REPORT.
042300 AA110-DUMP-DAILY-ENTRY.
042400     MOVE      CE-Date-Stamp OF CS-Daily-Entry (CS-Daily-Ix)
042500                    TO DD-Stamp.
042600     CALL      "RS920" USING DD-Linkage.
042700     MOVE      DD-Year  TO WS-CD-YYYY.
042800     MOVE      DD-Month TO WS-CD-MM.
042900     MOVE      DD-Day   TO WS-CD-DD.
043000     MOVE      CE-Down-Bytes OF CS-Daily-Entry (CS-Daily-Ix)
043100                    TO WS-VAL-DOWN.
043200     MOVE      CE-Up-Bytes OF CS-Daily-Entry (CS-Daily-Ix)
043300                    TO WS-VAL-UP.
043400     PERFORM   AA115-WRITE-DETAIL-LINE THRU AA115-EXIT.
043500     ADD       24 TO WS-CS-BYTE-CURSOR.
043600*
043700 AA110-EXIT.
043800     EXIT.
043900*
044000*    PRINTS ONE MONTHLY ENTRY - SAME SHAPE AS A DAILY ENTRY.
044100 AA112-DUMP-MONTHLY-ENTRY.
044200     MOVE      CE-Date-Stamp OF CS-Monthly-Entry (CS-Monthly-Ix)
044300                    TO DD-Stamp.
044400     CALL      "RS920" USING DD-Linkage.
044500     MOVE      DD-Year  TO WS-CD-YYYY.
044600     MOVE      DD-Month TO WS-CD-MM.
044700     MOVE      DD-Day   TO WS-CD-DD.
044800     MOVE      CE-Down-Bytes OF CS-Monthly-Entry (CS-Monthly-Ix)
044900                    TO WS-VAL-DOWN.
045000     MOVE      CE-Up-Bytes OF CS-Monthly-Entry (CS-Monthly-Ix)
045100                    TO WS-VAL-UP.
045200     PERFORM   AA115-WRITE-DETAIL-LINE THRU AA115-EXIT.
045300     ADD       24 TO WS-CS-BYTE-CURSOR.
045400*
045500 AA112-EXIT.
045600     EXIT.
045700*
045800*    COMMON TO AA110 AND AA112 - ONE CSV LINE, DATE,DOWN,UP.
045900 AA115-WRITE-DETAIL-LINE.
046000     MOVE      SPACES TO WS-PRINT-LINE.
046100     MOVE      1 TO WS-STR-PTR.
046200     MOVE      WS-VAL-DOWN TO WS-EDIT-NUM.
046300     STRING    WS-CS-DATE-STRING DELIMITED BY SIZE
046400               ","                DELIMITED BY SIZE
046500               WS-EDIT-NUM        DELIMITED BY SIZE
046600               ","                DELIMITED BY SIZE
046700               INTO WS-PRINT-LINE WITH POINTER WS-STR-PTR.
046800     MOVE      WS-VAL-UP TO WS-EDIT-NUM.
046900     STRING    WS-EDIT-NUM DELIMITED BY SIZE
047000               INTO WS-PRINT-LINE WITH POINTER WS-STR-PTR.
047100     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
047200*
047300 AA115-EXIT.
047400     EXIT.
047500*
047600*    PRINTS ONE 2-MINUTE SPEED SAMPLE - TIME,RX,TX.  HH IS ROUNDED
047700*        HALF-TO-EVEN FROM THE RAW MINUTE COUNT, MM IS THE PLAIN
047800*        REMAINDER - THE SAME MANUAL ROUNDING RS900 USES FOR ITS
047900*        SECOND DECIMAL PLACE, BORROWED HERE FOR THE HOUR FIGURE.
048000 AA114-DUMP-SPEED-ENTRY.
048100     COMPUTE   WS-SPEED-TIME = (CS-Speed-Ix - 1) * 2.
048200     DIVIDE    WS-SPEED-TIME BY 60
048300               GIVING WS-SPEED-HOUR REMAINDER WS-SPEED-REM.
048400     COMPUTE   WS-SPEED-TWICE-REM = WS-SPEED-REM * 2.
048500     IF        WS-SPEED-TWICE-REM > 60
048600               ADD  1 TO WS-SPEED-HOUR
048700     ELSE
048800       IF      WS-SPEED-TWICE-REM = 60
048900               DIVIDE WS-SPEED-HOUR BY 2
049000                      GIVING WS-SPEED-HALF-CHECK
049100                      REMAINDER WS-SPEED-ODD-CHECK
049200               IF   WS-SPEED-ODD-CHECK NOT = ZERO
049300                    ADD 1 TO WS-SPEED-HOUR
049400               END-IF
049500       END-IF
049600     END-IF.
049700     MOVE      WS-SPEED-REM    TO WS-SPEED-MINUTE.
049800     MOVE      WS-SPEED-HOUR   TO WS-SP-HH.
049900     MOVE      WS-SPEED-MINUTE TO WS-SP-MM.
050000     MOVE      SPACES TO WS-PRINT-LINE.
050100     MOVE      1 TO WS-STR-PTR.
050200     MOVE      CS-Speed-Rx (CS-Speed-Ix) TO WS-EDIT-NUM.
050300     STRING    WS-SPEED-TIME-STRING DELIMITED BY SIZE
050400               ","                   DELIMITED BY SIZE
050500               WS-EDIT-NUM           DELIMITED BY SIZE
050600               ","                   DELIMITED BY SIZE
050700               INTO WS-PRINT-LINE WITH POINTER WS-STR-PTR.
050800     MOVE      CS-Speed-Tx (CS-Speed-Ix) TO WS-EDIT-NUM.
050900     STRING    WS-EDIT-NUM DELIMITED BY SIZE
051000               INTO WS-PRINT-LINE WITH POINTER WS-STR-PTR.
051100     WRITE     CS-Print-Record FROM WS-PRINT-LINE.
051200     ADD       16 TO WS-CS-BYTE-CURSOR.
051300*
051400 AA114-EXIT.
051500     EXIT.
051600*
051700*    DID THIS ONE CLIENT RECORD COME OUT TO EXACTLY 13688 BYTES.
051800 AA120-RECORD-COMPLETION-CHECK SECTION.
051900     MOVE      SPACES TO WS-PRINT-LINE.
052000     IF        WS-CS-BYTE-CURSOR = 13688
052100               STRING "All record bytes read" DELIMITED BY SIZE
052200                      INTO WS-PRINT-LINE
052300               WRITE  CS-Print-Record FROM WS-PRINT-LINE
052400     ELSE
052500               STRING ">>> Warning!" DELIMITED BY SIZE
052600                      INTO WS-PRINT-LINE
052700               WRITE  CS-Print-Record FROM WS-PRINT-LINE
052800               MOVE WS-CS-BYTE-CURSOR TO WS-EDIT-NUM
052900               MOVE SPACES TO WS-PRINT-LINE
053000               STRING "Read " DELIMITED BY SIZE
053100                      WS-EDIT-NUM DELIMITED BY SIZE
053200                      " bytes." DELIMITED BY SIZE
053300                      INTO WS-PRINT-LINE
053400               WRITE  CS-Print-Record FROM WS-PRINT-LINE
053500               MOVE SPACES TO WS-PRINT-LINE
053600               STRING "Expected to read 13688 bytes."
053700                      DELIMITED BY SIZE INTO WS-PRINT-LINE
053800               WRITE  CS-Print-Record FROM WS-PRINT-LINE
053900               COMPUTE WS-EDIT-NUM = 13688 - WS-CS-BYTE-CURSOR
054000               MOVE SPACES TO WS-PRINT-LINE
054100               STRING "Left to read " DELIMITED BY SIZE
054200                      WS-EDIT-NUM DELIMITED BY SIZE
054300                      " bytes" DELIMITED BY SIZE
054400                      INTO WS-PRINT-LINE
054500               WRITE  CS-Print-Record FROM WS-PRINT-LINE
054600     END-IF.
054700*
054800 AA120-EXIT.
054900     EXIT SECTION.
055000*
055100*    DID THE WHOLE FILE COME OUT TO THE SIZE TAKEN ON THE COUNTING
055200*        PASS.  A MISMATCH HERE MEANS THE FILE CHANGED UNDER US
055300*        BETWEEN THE TWO PASSES - RARE, BUT WORTH A WARNING, NOT A
055400*        SILENT SHORT REPORT.
055500 AA900-WHOLE-FILE-CHECK SECTION.
055600     MOVE      SPACES TO WS-PRINT-LINE.
055700     IF        WS-CS-TOTAL-BYTES = WS-CS-FILE-SIZE
055800               STRING "All bytes read" DELIMITED BY SIZE
055900                      INTO WS-PRINT-LINE
056000               WRITE  CS-Print-Record FROM WS-PRINT-LINE
056100     ELSE
056200               STRING ">>> Warning!" DELIMITED BY SIZE
056300                      INTO WS-PRINT-LINE
056400               WRITE  CS-Print-Record FROM WS-PRINT-LINE
056500               MOVE WS-CS-TOTAL-BYTES TO WS-EDIT-NUM
056600               MOVE SPACES TO WS-PRINT-LINE
056700               STRING "Read " DELIMITED BY SIZE
056800                      WS-EDIT-NUM DELIMITED BY SIZE
056900                      " bytes." DELIMITED BY SIZE
057000                      INTO WS-PRINT-LINE
057100               WRITE  CS-Print-Record FROM WS-PRINT-LINE
057200               MOVE WS-CS-FILE-SIZE TO WS-EDIT-NUM
057300               MOVE SPACES TO WS-PRINT-LINE
057400               STRING "Expected to read " DELIMITED BY SIZE
057500                      WS-EDIT-NUM DELIMITED BY SIZE
057600                      " bytes." DELIMITED BY SIZE
057700                      INTO WS-PRINT-LINE
057800               WRITE  CS-Print-Record FROM WS-PRINT-LINE
057900               COMPUTE WS-EDIT-NUM = WS-CS-FILE-SIZE - WS-CS-TOTAL-BYTES
058000               MOVE SPACES TO WS-PRINT-LINE
058100               STRING "Left to read " DELIMITED BY SIZE
058200                      WS-EDIT-NUM DELIMITED BY SIZE
058300                      " bytes" DELIMITED BY SIZE
058400                      INTO WS-PRINT-LINE
058500               WRITE  CS-Print-Record FROM WS-PRINT-LINE
058600     END-IF.
058700*
058800 AA900-EXIT.
058900     EXIT SECTION.
