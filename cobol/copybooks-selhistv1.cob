000100*  File-Control Entry For the History Export File,
000200*    opened for Input, Format Version 1 - fu010 only.
000300*
000400* 29/10/25 vbc - Created.
000500*
000600     SELECT   HV1-In-File    ASSIGN       TO "HISTIN1"
000700                             ORGANIZATION  LINE SEQUENTIAL
000800                             ACCESS MODE   SEQUENTIAL
000900                             STATUS        HV1-In-Status.
001000*
