000100*******************************************
000200*                                          *
000300*  Linkage Block For Rs900 - the Byte     *
000400*     Count Formatter subprogram          *
000500*******************************************
000600*  Caller loads Bf-Size (and Bf-Unit-Override if a
000700*    specific unit is wanted) and calls rs900; rs900
000800*    returns the rounded value and its unit text.
000900*
001000* 09/12/25 vbc - Created.
001100* 11/02/26 vbc - Bf-Unit-Override added for the CSTATS
001200*   dump, which sometimes forces KB for the speed log.
001300*
001400 01  BF-Linkage.
001500     03  BF-Size                   PIC S9(18)   COMP.
001600*         0 = pick the unit automatically, else 1=kb
001700*             2=mb 3=gb 4=tb 5=pb 6=eb.
001800     03  BF-Unit-Override          PIC 9        COMP.
001900     03  BF-Result-Value           PIC S9(9)V99.
002000     03  BF-Result-Unit            PIC XX.
002100*
