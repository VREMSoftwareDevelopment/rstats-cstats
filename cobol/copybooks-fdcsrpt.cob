000100*  File Section Entry For the Cstats Report/Print File.
000200*
000300* 30/10/25 vbc - Created.
000400*
000500 FD  CS-Print-File.
000600 01  CS-Print-Record           PIC X(132).
000700*
