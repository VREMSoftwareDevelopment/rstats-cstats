000100*  File Section Entry For the History Export File,
000200*    opened for Input, Format Version 1 - fu010 only.
000300*
000400* 29/10/25 vbc - Created.
000500*
000600 FD  HV1-In-File.
000700 01  HV1-In-Record             PIC X(131).
000800*
