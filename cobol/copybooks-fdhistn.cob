000100*  File Section Entry For the Previous History Export
000200*    File, opened for Input - Hv2-In-Record is moved
000300*    into Hv2-Entry-Record / Hv2-Header-Record (both in
000400*    working-storage - see wshistv2.cob) via READ INTO.
000500*
000600* 02/12/25 vbc - Created.
000700*
000800 FD  HV2-In-File.
000900 01  HV2-In-Record             PIC X(131).
001000*
