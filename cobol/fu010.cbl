000100*****************************************************************
000200*                                                                *
000300*      Format Upgrader - History Export V1-to-V2 Conversion     *
000400*           Tomato Firmware Bandwidth Usage File                *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.    FU010.
001200 AUTHOR.        V B COEN.
001300 INSTALLATION.  APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.  21/11/1987.
001500 DATE-COMPILED.
001600 SECURITY.      COPYRIGHT (C) 1987-2026, VINCENT BRYAN COEN.
001700*               DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001800*               SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.   READS A HISTORY EXPORT FILE AND BRINGS IT UP TO
002100*               FORMAT VERSION 2 IF IT IS NOT ALREADY THERE.  A
002200*               FILE ALREADY AT VERSION 2 IS COPIED THROUGH UNTOUCHED.
002300*               A FILE CLAIMING A VERSION NEWER THAN THIS PROGRAM
002400*               KNOWS ABOUT, OR CARRYING SOMETHING THAT IS NOT A
002500*               VERSION NUMBER AT ALL, IS REJECTED - THE ORIGINAL
002600*               FILE IS LEFT EXACTLY AS FOUND, NOTHING IS WRITTEN.
002700*    CALLED MODULES.
002800*               NONE.
002900*    FILES USED.
003000*               HISTIN1  - HISTORY EXPORT, OLD FORMAT, INPUT.
003100*               HISTOUT2 - HISTORY EXPORT, CURRENT FORMAT, OUTPUT.
003200*    RETURN CODES.
003300*               0 - NORMAL, FILE UPGRADED OR ALREADY CURRENT.
003400*               2 - FILE WILL NOT OPEN, IS EMPTY, OR CARRIES A
003500*                   VERSION NUMBER THIS PROGRAM WILL NOT PROCESS.
003600*
003700*****************************************************************
003800* CHANGE LOG
003900*****************************************************************
004000* 21/11/1987 VBC      - WRITTEN.
004100* 02/07/1991 PJT      - ADDED THE "NEWER THAN PROGRAM" CHECK AFTER
004200*                        A SITE RAN THIS AGAINST A FILE FROM A
004300*                        NEWER RELEASE AND GOT GARBAGE OUT.
004400* 19/11/1994 VBC      - TIDIED AREA-B INDENTING TO SHOP STANDARD.
004500* 08/09/1998 KMR       REQ 2201 - Y2K REVIEW - DATE FIELDS ARE CARRIED
004600*                       THROUGH AS TEXT, NOT RECOMPUTED, NO CHANGE
004700*                       REQUIRED HERE.
004800* 21/01/1999 KMR       REQ 2201 - Y2K SIGN-OFF RECORDED.
004900* 17/03/2026 VBC      - REBUILT FOR THE RSTATS/CSTATS REPORTING
005000*                        SUITE - NOW UPGRADES THE DAILY/MONTHLY
005100*                        HISTORY LINE SHAPE RATHER THAN A PAYROLL
005200*                        PARAMETER RECORD.
005300* 25/03/2026 VBC      - STOPPED OPENING THE OUTPUT FILE UNTIL THE
005400*                        VERSION CHECK HAS PASSED - A REJECTED FILE
005500*                        MUST NOT EVEN TRUNCATE THE OUTPUT SIDE.
005600*
005700 ENVIRONMENT DIVISION.
005800*================================
005900*
006000 CONFIGURATION SECTION.
006100*
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600*
006700 FILE-CONTROL.
006800     COPY "selhistv1.cob".
006900     COPY "selhisto.cob".
007000*
007100 DATA DIVISION.
007200*================================
007300*
007400 FILE SECTION.
007500*
007600     COPY "fdhistv1.cob".
007700     COPY "fdhisto.cob".
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 77  WS-RETURN-CODE              PIC 9        COMP  VALUE ZERO.
008200*
008300*    FILE STATUS FIELDS - ONE PER SELECT ENTRY ABOVE.  NEITHER FILE
008400*        IS TOUCHED BY ANY OTHER PROGRAM IN THE SUITE, SO THESE ARE
008500*        DECLARED HERE RATHER THAN CARRIED IN A SHARED COPYBOOK.
008600 77  HV1-In-Status               PIC XX             VALUE "00".
008700 77  HV2-Out-Status              PIC XX             VALUE "00".
008800*
008900*    P = PASS THROUGH UNCHANGED (ALREADY VERSION 2).
009000*    U = UPGRADE (VERSION 1, OR NO VERSION STAMP AT ALL).
009100*    E = REJECT - SEE WS-FU-ERROR-TEXT FOR WHY.
009200 77  WS-FU-MODE                  PIC X              VALUE "U".
009300 77  WS-FU-TAG-NUM               PIC 9(04)   COMP    VALUE ZERO.
009400 01  WS-FU-ERROR-TEXT            PIC X(60)          VALUE SPACES.
009500*
009600*    STRUCTURED VIEWS OF THE TWO RECORD SHAPES - READ/WRITTEN TO
009700*        THE FD AREAS BY READ INTO / WRITE FROM, AS NEITHER FD MAY
009800*        DECLARE THE SAME 01-LEVEL RECORD NAME TWICE IN ONE PROGRAM.
009900     COPY "wshistv1.cob".
010000     COPY "wshistv2.cob".
010100*
010200*    SHOP-WIDE ERROR-MESSAGE LITERALS, SHARED WITH RS010 AND CS010.
010300     COPY "wserrmsg.cob".
010400*
010500*    DEBUG TRACE LINES - PICKED UP BY DSNTRACE WHEN SOMEONE ASKS WHY
010600*        A HISTORY FILE CAME OUT AT THE WRONG VERSION OR AN ENTRY
010700*        LANDED WITH THE WRONG ERROR FLAGS.  NOT CALLED IN
010800*        PRODUCTION - SWITCH ON WS-DEBUG-SW TO USE EITHER ONE.
010900 01  WS-FU-TRACE-LINE.
011000     03  FU-TR-TAG                PIC X(04).
011100     03  FILLER                   PIC X      VALUE SPACE.
011200     03  FU-TR-COUNT              PIC Z(8)9.
011300     03  FILLER                   PIC X(04).
011400 01  WS-FU-TRACE-RAW REDEFINES WS-FU-TRACE-LINE.
011500     03  FILLER                   PIC X(18).
011600*
011700 01  WS-FU-ENTRY-TRACE.
011800     03  FU-TR-TYPE               PIC X.
011900     03  FILLER                   PIC X      VALUE SPACE.
012000     03  FU-TR-DATE               PIC X(10).
012100     03  FILLER                   PIC X      VALUE SPACE.
012200     03  FU-TR-DOWN               PIC -(17)9.
012300     03  FILLER                   PIC X      VALUE SPACE.
012400     03  FU-TR-UP                 PIC -(17)9.
012500 01  WS-FU-ENTRY-TRACE-RAW REDEFINES WS-FU-ENTRY-TRACE.
012600     03  FILLER                   PIC X(50).
012700 01  WS-FU-ENTRY-TRACE-SHORT REDEFINES WS-FU-ENTRY-TRACE.
012800     03  FU-TR-SHORT-KEY          PIC X(12).
012900     03  FILLER                   PIC X(38).
013000*
013100 01  WS-DEBUG-SW                  PIC X       VALUE "N".
013200*
013300 PROCEDURE DIVISION.
013400*================================
013500*
013600 AA000-MAIN SECTION.
013700     OPEN      INPUT HV1-In-File.
013800     IF        HV1-In-Status NOT = "00"
013900               DISPLAY FU001
014000                       HV1-In-Status
014100               MOVE    2 TO WS-RETURN-CODE
014200               GOBACK  RETURNING WS-RETURN-CODE
014300     END-IF.
014400     READ      HV1-In-File INTO HV1-Header-Record
014500               AT END
014600                  DISPLAY FU002
014700                  CLOSE HV1-In-File
014800                  MOVE 2 TO WS-RETURN-CODE
014900                  GOBACK RETURNING WS-RETURN-CODE
015000     END-READ.
015100     PERFORM   AA010-CHECK-VERSION THRU AA010-EXIT.
015200     IF        WS-FU-MODE = "E"
015300               DISPLAY WS-FU-ERROR-TEXT
015400               CLOSE HV1-In-File
015500               MOVE  2 TO WS-RETURN-CODE
015600               GOBACK RETURNING WS-RETURN-CODE
015700     END-IF.
015800     OPEN      OUTPUT HV2-Out-File.
015900     IF        WS-FU-MODE = "P"
016000               PERFORM AA100-PASS-THROUGH THRU AA100-EXIT
016100     ELSE
016200               PERFORM AA200-UPGRADE THRU AA200-EXIT
016300     END-IF.
016400     CLOSE     HV1-In-File.
016500     CLOSE     HV2-Out-File.
016600     GOBACK    RETURNING WS-RETURN-CODE.
016700*
016800 AA000-EXIT.
016900     EXIT SECTION.
017000*
017100*    A HEADER STAMPED "0002" OR ALREADY A NUMBER OVER 2 IS TAKEN AT
017200*        FACE VALUE.  "0001" OR AN ALL-SPACE TAG (A FILE WRITTEN
017300*        BEFORE THIS SUITE STARTED STAMPING A VERSION AT ALL) GOES
017400*        DOWN THE UPGRADE PATH.  ANYTHING ELSE IS REJECTED.
017500 AA010-CHECK-VERSION SECTION.
017600     MOVE      "U" TO WS-FU-MODE.
017700     MOVE      SPACES TO WS-FU-ERROR-TEXT.
017800     IF        Hdr-HV1-Format-Version = "0002"
017900               MOVE "P" TO WS-FU-MODE
018000     ELSE
018100       IF      Hdr-HV1-Format-Version = "0001"
018200          OR   Hdr-HV1-Format-Version = SPACES
018300               MOVE "U" TO WS-FU-MODE
018400       ELSE
018500         IF    Hdr-HV1-Format-Version NOT NUMERIC
018600               MOVE "E" TO WS-FU-MODE
018700               MOVE FU003 TO WS-FU-ERROR-TEXT
018800         ELSE
018900               MOVE Hdr-HV1-Format-Version TO WS-FU-TAG-NUM
019000               IF  WS-FU-TAG-NUM > 2
019100                   MOVE "E" TO WS-FU-MODE
019200                   MOVE FU004 TO WS-FU-ERROR-TEXT
019300               ELSE
019400                   MOVE "E" TO WS-FU-MODE
019500                   MOVE FU003 TO WS-FU-ERROR-TEXT
019600               END-IF
019700         END-IF
019800       END-IF
019900     END-IF.
020000     IF        WS-DEBUG-SW = "Y"
020100               PERFORM AA900-TRACE-VERSION THRU AA900-EXIT.
020200*
020300 AA010-EXIT.
020400     EXIT SECTION.
020500*
020600*    NOT CALLED IN PRODUCTION - LEFT IN FOR THE NEXT TIME SOMEONE
020700*        HAS TO CHASE A BAD VERSION TAG THROUGH THE LOGS BY HAND.
020800 AA900-TRACE-VERSION.
020900     MOVE      Hdr-HV1-Format-Version TO FU-TR-TAG.
021000     MOVE      ZERO TO FU-TR-COUNT.
021100     DISPLAY   "FU010 AA010 - MODE " WS-FU-MODE " " WS-FU-TRACE-LINE.
021200*
021300 AA900-EXIT.
021400     EXIT.
021500*
021600*    FILE IS ALREADY AT FORMAT 2 - COPY EVERY LINE ACROSS UNCHANGED,
021700*        HEADER INCLUDED, WITHOUT LOOKING AT A SINGLE FIELD IN IT.
021800 AA100-PASS-THROUGH SECTION.
021900     WRITE     HV2-Out-Record FROM HV1-In-Record.
022000     PERFORM   AA110-COPY-ONE-LINE THRU AA110-EXIT
022100               UNTIL HV1-In-Status NOT = "00".
022200*
022300 AA100-EXIT.
022400     EXIT SECTION.
022500*
022600 AA110-COPY-ONE-LINE.
022700     READ      HV1-In-File
022800               AT END MOVE "10" TO HV1-In-Status
022900               NOT AT END WRITE HV2-Out-Record FROM HV1-In-Record
023000     END-READ.
023100*
023200 AA110-EXIT.
023300     EXIT.
023400*
023500*    BUILD THE FORMAT-2 HEADER FROM THE FORMAT-1 ONE, THEN UPGRADE
023600*        EVERY ENTRY LINE THAT FOLLOWS IT.
023700 AA200-UPGRADE SECTION.
023800     MOVE      SPACES TO HV2-Header-Record.
023900     MOVE      2                       TO Hdr-HV2-Format-Version.
024000     MOVE      Hdr-HV1-Data-File-Mtime TO Hdr-HV2-Data-File-Mtime.
024100     MOVE      Hdr-HV1-Run-Time        TO Hdr-HV2-Run-Time.
024200     WRITE     HV2-Out-Record FROM HV2-Header-Record.
024300     PERFORM   AA210-UPGRADE-ONE-ENTRY THRU AA210-EXIT
024400               UNTIL HV1-In-Status NOT = "00".
024500*
024600 AA200-EXIT.
024700     EXIT SECTION.
024800*
024900 AA210-UPGRADE-ONE-ENTRY.
025000     READ      HV1-In-File INTO HV1-Entry-Record
025100               AT END MOVE "10" TO HV1-In-Status
025200               NOT AT END
025300                  PERFORM AA220-UPGRADE-ENTRY THRU AA220-EXIT
025400                  WRITE HV2-Out-Record FROM HV2-Entry-Record
025500     END-READ.
025600*
025700 AA210-EXIT.
025800     EXIT.
025900*
026000*    COMMON FIELDS FIRST, THEN THE DAILY/MONTHLY ERROR-FLAG RULES,
026100*        WHICH DIFFER ENOUGH TO EARN THEIR OWN PARAGRAPHS BELOW.
026200 AA220-UPGRADE-ENTRY.
026300     MOVE      SPACES TO HV2-Entry-Record.
026400     MOVE      HV1-Entry-Type TO HV2-Entry-Type.
026500     MOVE      HV1-Entry-Date TO HV2-Entry-Date.
026600     MOVE      HV1-Down       TO HV2-Down-Bytes.
026700     MOVE      HV1-Up         TO HV2-Up-Bytes.
026800     IF        HV1-Entry-Type = "D"
026900               PERFORM AA230-UPGRADE-DAILY THRU AA230-EXIT
027000     ELSE
027100               PERFORM AA240-UPGRADE-MONTHLY THRU AA240-EXIT
027200     END-IF.
027300     IF        WS-DEBUG-SW = "Y"
027400               PERFORM AA902-TRACE-ENTRY THRU AA902-EXIT.
027500*
027600 AA220-EXIT.
027700     EXIT.
027800*
027900*    A DAILY LINE'S ERR-DOWN/ERR-UP EACH FOLLOW THEIR OWN CUTOFF -
028000*        A BLANK CUTOFF MEANS THAT SIDE WAS NEVER FLAGGED BAD.
028100 AA230-UPGRADE-DAILY.
028200     IF        HV1-Comment-Present = "Y"
028300               IF   HV1-Cutoff-Down NOT = SPACES
028400                    MOVE "Y" TO HV2-Err-Down
028500               ELSE
028600                    MOVE "N" TO HV2-Err-Down
028700               END-IF
028800               IF   HV1-Cutoff-Up NOT = SPACES
028900                    MOVE "Y" TO HV2-Err-Up
029000               ELSE
029100                    MOVE "N" TO HV2-Err-Up
029200               END-IF
029300               MOVE HV1-Comment-Text TO HV2-Comment-Text
029400               MOVE HV1-Cutoff-Down  TO HV2-Cutoff-Down
029500               MOVE HV1-Cutoff-Up    TO HV2-Cutoff-Up
029600     ELSE
029700               MOVE "N" TO HV2-Err-Down
029800               MOVE "N" TO HV2-Err-Up
029900     END-IF.
030000*
030100 AA230-EXIT.
030200     EXIT.
030300*
030400*    A MONTHLY LINE NEVER CARRIED CUTOFFS ON THE OLD FORMAT - ERR-UP
030500*        IS ALWAYS "N" AND ONLY THE MESSAGE CARRIES FORWARD.
030600 AA240-UPGRADE-MONTHLY.
030700     IF        HV1-Comment-Present = "Y"
030800               MOVE "Y" TO HV2-Err-Down
030900               MOVE HV1-Comment-Text TO HV2-Comment-Text
031000     ELSE
031100               MOVE "N" TO HV2-Err-Down
031200     END-IF.
031300     MOVE      "N" TO HV2-Err-Up.
031400*
031500 AA240-EXIT.
031600     EXIT.
031700*
031800*    NOT CALLED IN PRODUCTION - LEFT IN FOR THE NEXT TIME SOMEONE
031900*        HAS TO CHASE A MIS-FLAGGED ENTRY THROUGH THE LOGS BY HAND.
032000 AA902-TRACE-ENTRY.
032100     MOVE      HV2-Entry-Type TO FU-TR-TYPE.
032200     MOVE      HV2-Entry-Date TO FU-TR-DATE.
032300     MOVE      HV2-Down-Bytes TO FU-TR-DOWN.
032400     MOVE      HV2-Up-Bytes   TO FU-TR-UP.
032500     DISPLAY   "FU010 AA220 - " WS-FU-ENTRY-TRACE.
032600*
032700 AA902-EXIT.
032800     EXIT.
