000100*******************************************
000200*                                          *
000300*  Record Definition For History Export   *
000400*       File - Format Version 2           *
000500*     Line-sequential text, no key        *
000600*******************************************
000700*  Output of the FORMAT-UPGRADER and of the export
000800*    side of rs010 - one line per daily or monthly
000900*    entry, sorted ascending by Hv2-Entry-Date, with
001000*    a single header line written first.
001100*
001200* THESE FIELD DEFINITIONS MAY NEED CHANGING
001300*
001400* 02/12/25 vbc - Created.
001500* 09/12/25 vbc - Added Hv2-Entry-Type so daily & monthly share a file.
001600* 17/03/26 vbc - Widened counters to 9(18) to match wsrsrec/wscsrec.
001700*
001800 01  HV2-Entry-Record.
001900*         D = Daily, M = Monthly.
002000     03  HV2-Entry-Type            PIC X.
002100     03  HV2-Entry-Date            PIC X(10).
002200*         -1 in either counter = invalid/overflow sentinel.
002300     03  HV2-Down-Bytes            PIC S9(18).
002400     03  HV2-Up-Bytes              PIC S9(18).
002500*         Y or N - set when the matching counter above is -1.
002600     03  HV2-Err-Down              PIC X.
002700     03  HV2-Err-Up                PIC X.
002800     03  HV2-Comment-Text          PIC X(60).
002900*         hh:mm or spaces - daily entries only, monthly always blank.
003000     03  HV2-Cutoff-Down           PIC X(5).
003100     03  HV2-Cutoff-Up             PIC X(5).
003200     03  FILLER                    PIC X(12).
003300*
003400*   Header line always comes first in the export file.
003500*
003600 01  HV2-Header-Record.
003700*         Value 0002 once this suite has written the file.
003800     03  Hdr-HV2-Format-Version    PIC 9(4).
003900*         Both stamps ccyy-mm-dd hh:mm:ss.
004000     03  Hdr-HV2-Data-File-Mtime   PIC X(19).
004100     03  Hdr-HV2-Run-Time          PIC X(19).
004200*         Padded to match Hv2-Entry-Record's length (131) so
004300*             both record types fit one fixed FD area.
004400     03  FILLER                    PIC X(89).
004500*
