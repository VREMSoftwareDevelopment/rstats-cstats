000100*  File Section Entry For the Rstats Report/Print File.
000200*
000300* 29/10/25 vbc - Created.
000400*
000500 FD  RS-Print-File.
000600 01  RS-Print-Record           PIC X(132).
000700*
