000100*  File-Control Entry For the New History Export File,
000200*    opened for Output (version 2 - live format).
000300*
000400* 02/12/25 vbc - Created.
000500*
000600     SELECT   HV2-Out-File   ASSIGN       TO "HISTOUT2"
000700                             ORGANIZATION  LINE SEQUENTIAL
000800                             ACCESS MODE   SEQUENTIAL
000900                             STATUS        HV2-Out-Status.
001000*
