000100*  File-Control Entry For the Cstats Input File.
000200*
000300* 30/10/25 vbc - Created.
000400*
000500     SELECT   CS-Input-File  ASSIGN       TO "CSTATFL"
000600                             ORGANIZATION  SEQUENTIAL
000700                             ACCESS MODE   SEQUENTIAL
000800                             STATUS        CS-File-Status.
000900*
