000100*  File-Control Entry For the Rstats Input File.
000200*
000300* 29/10/25 vbc - Created.
000400*
000500     SELECT   RS-Input-File  ASSIGN       TO "RSTATFL"
000600                             ORGANIZATION  SEQUENTIAL
000700                             ACCESS MODE   SEQUENTIAL
000800                             STATUS        RS-File-Status.
000900*
