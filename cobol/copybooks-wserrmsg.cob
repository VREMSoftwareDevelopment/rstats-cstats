000100*******************************************
000200*                                          *
000300*  Shop-Wide Error-Message Literals For   *
000400*     Rs010, Cs010 And Fu010              *
000500*******************************************
000600*  Holds the fixed leading text of every diagnostic put out by the
000700*    RSTATS/CSTATS reporting suite, one field per message, in the
000800*    Error-Messages shape the payroll suite keeps inline per program.
000900*    Kept in one place here because all three of these programs are
001000*    one small suite and share the maintainer, unlike payroll's many
001100*    hands - saves three copies of the same wording drifting apart.
001200*  The caller still appends the variable part (a status code, a
001300*    date, a version id) itself - this copybook only carries the
001400*    constant wording, same as SY0NN/PY0NN do over in payroll.
001500*
001600* 02/04/26 vbc - Created, pulling the inline literals out of rs010,
001700*                  cs010 and fu010 so a wording change is made once.
001800*
001900 01  Error-Messages.
002000     03  RS001            PIC X(44) VALUE
002100         "RS010 AA010 - RSTATFL WILL NOT OPEN, STATUS ".
002200     03  RS002            PIC X(30) VALUE
002300         "RS010 AA010 - RSTATFL IS EMPTY".
002400     03  RS003            PIC X(83) VALUE
002500         "RS010 AA010 - RSTATFL IS LONGER THAN ONE 2112 BYTE RECORD -
002600-        "NOT A VALID RSTATS FILE".
002700     03  RS004            PIC X(33) VALUE
002800         "RS010 AA020 - RSTATFL VERSION ID ".
002900     03  RS005            PIC X(58) VALUE
003000         "RS010 AA210 - DECODE RAN PAST THE END OF THE RSTATS BUFFER".
003100     03  RS006            PIC X(38) VALUE
003200         "RS010 AA212 - DAILY TABLE FULL, ENTRY ".
003300     03  RS007            PIC X(40) VALUE
003400         "RS010 AA214 - MONTHLY TABLE FULL, ENTRY ".
003500     03  RS008            PIC X(42) VALUE
003600         "RS010 AA233 - DAILY TABLE FULL, OLD ENTRY ".
003700     03  RS009            PIC X(44) VALUE
003800         "RS010 AA234 - MONTHLY TABLE FULL, OLD ENTRY ".
003900     03  CS001            PIC X(44) VALUE
004000         "CS010 AA010 - CSTATFL WILL NOT OPEN, STATUS ".
004100     03  CS002            PIC X(30) VALUE
004200         "CS010 AA010 - CSTATFL IS EMPTY".
004300     03  CS003            PIC X(75) VALUE
004400         "CS010 AA030 - CSTATFL SHORTER THAN THE RECORD COUNT TAKEN ON
004500-        "THE FIRST PASS".
004600     03  CS004            PIC X(65) VALUE
004700         "CS010 AA040 - DECODE RAN PAST THE END OF THE CSTATS RECORD
004800-        "BUFFER".
004900     03  FU001            PIC X(44) VALUE
005000         "FU010 AA000 - HISTIN1 WILL NOT OPEN, STATUS ".
005100     03  FU002            PIC X(30) VALUE
005200         "FU010 AA000 - HISTIN1 IS EMPTY".
005300     03  FU003            PIC X(34) VALUE
005400         "FU010 - NOT A VALID VERSION NUMBER".
005500     03  FU004            PIC X(39) VALUE
005600         "FU010 - DATA VERSION NEWER THAN PROGRAM".
005700*
