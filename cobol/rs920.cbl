000100*****************************************************************
000200*                                                                *
000300*         Date Stamp Decoder - Router Packed Date Unpack         *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.    RS920.
001100 AUTHOR.        V B COEN.
001200 INSTALLATION.  APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.  29/10/1987.
001400 DATE-COMPILED.
001500 SECURITY.      COPYRIGHT (C) 1987-2026, VINCENT BRYAN COEN.
001600*               DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001700*               SEE THE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.   CALLED SUBPROGRAM - UNPACKS THE ROUTER'S 3-BYTE
002000*               PACKED DATE STAMP (HELD IN AN 18-DIGIT COUNTER
002100*               FIELD) INTO A CALENDAR YEAR, MONTH AND DAY.
002200*               THE STAMP IS NOT A REAL DATE/TIME VALUE - IT IS
002300*               THREE BYTES, LOW BYTE = DAY, MIDDLE BYTE = MONTH
002400*               (0-11), HIGH BYTE = YEAR SINCE 1900.  NO INTRINSIC
002500*               DATE FUNCTIONS ARE USED AS THE STAMP HOLDS NO
002600*               REAL CALENDAR VALUE UNTIL UNPACKED BY HAND.
002700*    CALLED BY. RS010, CS010.
002800*    LINKAGE.   WSDATE.COB  (DD-LINKAGE).
002900*
003000*****************************************************************
003100* CHANGE LOG
003200*****************************************************************
003300* 29/10/1987 VBC      - WRITTEN.
003400* 02/07/1991 PJT      - CORRECTED MONTH BYTE OFFSET.
003500* 19/11/1994 VBC      - TIDIED AREA-B INDENTING TO SHOP STANDARD.
003600* 08/09/1998 KMR       REQ 2201 - Y2K REVIEW - YEAR HELD AS AN
003700*                       OFFSET FROM 1900, NOT A 2-DIGIT YEAR, SO
003800*                       NO WINDOWING LOGIC IS NEEDED OR ADDED.
003900* 21/01/1999 KMR       REQ 2201 - Y2K SIGN-OFF RECORDED.
004000* 17/03/2026 VBC      - ADAPTED FOR RSTATS/CSTATS REPORTING SUITE.
004100* 24/03/2026 VBC      - STOPPED ZEROING THE UNPACKED YEAR/MONTH/
004200*                       DAY ON AN EMPTY STAMP - CS010 PRINTS EVERY
004300*                       SLOT AND NEEDS THE DECODED VALUE, NOT A
004400*                       BLANK ONE.  RS010 IS UNAFFECTED, IT SKIPS
004500*                       THE ENTRY ON THE FLAG BEFORE LOOKING.
004600* 09/04/2026 VBC      - DD000 FELL THROUGH "EXIT SECTION" INTO
004700*                       DD900-TRACE-DATE ON EVERY CALL SINCE WE ARE
004800*                       CALLED, NOT PERFORMED - RS920 RUNS ON NEARLY
004900*                       EVERY STAMP IN BOTH SUITES, SO THE TRACE
005000*                       DISPLAY WAS FLOODING SYSOUT REGARDLESS OF
005100*                       WS-DEBUG-SW.  EXIT NOW GOES TO DD999-RETURN
005200*                       DIRECTLY.
005300*
005400 ENVIRONMENT DIVISION.
005500*================================
005600*
005700 CONFIGURATION SECTION.
005800*
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 DATA DIVISION.
006300*================================
006400*
006500 WORKING-STORAGE SECTION.
006600*
006700 01  WS-DD-WORK.
006800     03  DD-DAY-PORTION       PIC 9(18)  COMP.
006900     03  DD-MONTH-PORTION     PIC 9(18)  COMP.
007000     03  DD-YEAR-PORTION      PIC 9(18)  COMP.
007100     03  DD-REMAINDER         PIC 9(18)  COMP.
007200     03  FILLER               PIC X(04).
007300*
007400*    DEBUG TRACE LINE - 3 ALTERNATE DATE LAYOUTS ALL OVER THE
007500*    SAME STORAGE, SO ONE MOVE OF DD-YEAR/MONTH/DAY FEEDS ALL
007600*    THREE.  USED BY DD900-TRACE-DATE WHEN WS-DEBUG-SW IS "Y".
007700 01  WS-DD-TRACE-UK.
007800     03  DD-TR-UK-DAY          PIC 99.
007900     03  FILLER                PIC X     VALUE "/".
008000     03  DD-TR-UK-MONTH        PIC 99.
008100     03  FILLER                PIC X     VALUE "/".
008200     03  DD-TR-UK-YEAR         PIC 9(4).
008300*
008400 01  WS-DD-TRACE-USA REDEFINES WS-DD-TRACE-UK.
008500     03  DD-TR-USA-MONTH       PIC 99.
008600     03  FILLER                PIC X.
008700     03  DD-TR-USA-DAY         PIC 99.
008800     03  FILLER                PIC X.
008900     03  DD-TR-USA-YEAR        PIC 9(4).
009000*
009100 01  WS-DD-TRACE-ISO REDEFINES WS-DD-TRACE-UK.
009200     03  DD-TR-ISO-YEAR        PIC 9(4).
009300     03  FILLER                PIC X.
009400     03  DD-TR-ISO-MONTH       PIC 99.
009500     03  FILLER                PIC X.
009600     03  DD-TR-ISO-DAY         PIC 99.
009700*
009800*    RAW 10-BYTE VIEW OF THE SAME TRACE LINE, FOR A GREP-ABLE DUMP
009900*    WHEN THE DATE SEPARATORS THEMSELVES ARE WHAT IS IN QUESTION.
010000 01  WS-DD-TRACE-RAW REDEFINES WS-DD-TRACE-UK.
010100     03  FILLER                PIC X(10).
010200*
010300 01  WS-DEBUG-SW               PIC X     VALUE "N".
010400*
010500 LINKAGE SECTION.
010600*
010700 COPY "wsdate.cob".
010800*
010900 PROCEDURE DIVISION USING DD-LINKAGE.
011000*================================
011100*
011200 DD000-DECODE-STAMP SECTION.
011300     MOVE     "N"  TO  DD-EMPTY-FLAG.
011400*
011500*    LOW BYTE (0-255) IS THE DAY OF MONTH, 0 MEANS "NOT SET".
011600     DIVIDE   DD-STAMP  BY  256
011700              GIVING  DD-DAY-PORTION  REMAINDER  DD-DAY.
011800     IF       DD-DAY = ZERO
011900              MOVE  1  TO  DD-DAY.
012000*
012100*    MIDDLE BYTE (0-255) IS THE MONTH, 0 THROUGH 11, SO +1.
012200     DIVIDE   DD-DAY-PORTION  BY  256
012300              GIVING  DD-MONTH-PORTION  REMAINDER  DD-REMAINDER.
012400     COMPUTE  DD-MONTH  =  DD-REMAINDER + 1.
012500*
012600*    HIGH PORTION IS YEARS SINCE 1900 - MODULO 256 AS THE ROUTER
012700*    ONLY EVER STAMPS A SINGLE BYTE HERE, THE REST IS UNUSED.
012800     DIVIDE   DD-MONTH-PORTION  BY  256
012900              GIVING  DD-YEAR-PORTION  REMAINDER  DD-REMAINDER.
013000     COMPUTE  DD-YEAR  =  DD-REMAINDER + 1900.
013100*
013200*    A STAMP THAT UNPACKS TO 1900 OR EARLIER NEVER CAME FROM A
013300*    REAL ENTRY - THE SLOT WAS NEVER WRITTEN BY THE ROUTER.  THE
013400*    UNPACKED YEAR/MONTH/DAY ARE LEFT AS DECODED, NOT ZEROED -
013500*    CS010 PRINTS EVERY SLOT, EMPTY OR NOT, AND NEEDS THE REAL
013600*    VALUES EVEN THEN; RS010 NEVER LOOKS AT THEM ON THIS PATH
013700*    BECAUSE IT SKIPS THE ENTRY AS SOON AS THE FLAG COMES BACK.
013800     IF       DD-YEAR NOT > 1900
013900              MOVE  "Y"   TO  DD-EMPTY-FLAG.
014000*
014100     IF       WS-DEBUG-SW = "Y"
014200              PERFORM  DD900-TRACE-DATE THRU DD900-EXIT.
014300*
014400*    RS920 IS REACHED BY CALL, NOT PERFORM - "EXIT SECTION" BELOW IS A
014500*    LABEL, NOT A RETURN, SO WITHOUT THIS GO TO, CONTROL WOULD FALL
014600*    STRAIGHT THROUGH INTO DD900-TRACE-DATE AND FIRE THE TRACE DISPLAY
014700*    ON EVERY CALL REGARDLESS OF WS-DEBUG-SW.
014800     GO       TO  DD999-RETURN.
014900*
015000 DD000-EXIT.
015100     EXIT SECTION.
015200*
015300*    NOT CALLED IN PRODUCTION - LEFT IN FOR THE NEXT TIME
015400*    SOMEONE HAS TO CHASE A BAD STAMP THROUGH THE LOGS BY HAND.
015500 DD900-TRACE-DATE.
015600     MOVE     DD-DAY    TO  DD-TR-UK-DAY.
015700     MOVE     DD-MONTH  TO  DD-TR-UK-MONTH.
015800     MOVE     DD-YEAR   TO  DD-TR-UK-YEAR.
015900     DISPLAY  "RS920 DD000 - UK "     WS-DD-TRACE-UK
016000              " USA "                WS-DD-TRACE-USA
016100              " ISO "                WS-DD-TRACE-ISO.
016200*
016300 DD900-EXIT.
016400     EXIT.
016500*
016600 DD999-RETURN.
016700     EXIT PROGRAM.
