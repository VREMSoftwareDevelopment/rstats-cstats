000100*******************************************
000200*                                          *
000300*  Record Definition For History Export   *
000400*       File - Format Version 1           *
000500*     Line-sequential text, no key        *
000600*******************************************
000700*  Input side of fu010 only - version 2 is the live
000800*    format, this layout exists purely to read an
000900*    old export long enough to upgrade it.
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 29/10/25 vbc - Created.
001400* 02/02/26 vbc - Hv1-Header-Record now carries no format-version
001500*   value at all on genuinely old files - treated as absent.
001600*
001700 01  HV1-Entry-Record.
001800*         D = Daily, M = Monthly.
001900     03  HV1-Entry-Type            PIC X.
002000     03  HV1-Entry-Date            PIC X(10).
002100     03  HV1-Down                  PIC S9(18).
002200     03  HV1-Up                    PIC S9(18).
002300*         Message + both cutoffs travel as one optional block -
002400*             Hv1-Comment-Present tells whether it was written.
002500*             Monthly lines only ever carry the message.
002600     03  HV1-Comment-Present       PIC X.
002700     03  HV1-Comment-Text          PIC X(60).
002800     03  HV1-Cutoff-Down           PIC X(5).
002900     03  HV1-Cutoff-Up             PIC X(5).
003000     03  FILLER                    PIC X(13).
003100*
003200 01  HV1-Header-Record.
003300*         Value 0001 when present; spaces on files written before
003400*             this suite's programs started stamping a version.
003500     03  Hdr-HV1-Format-Version    PIC X(4).
003600     03  Hdr-HV1-Data-File-Mtime   PIC X(19).
003700     03  Hdr-HV1-Run-Time          PIC X(19).
003800*         Padded to match Hv1-Entry-Record's length (131).
003900     03  FILLER                    PIC X(89).
004000*
